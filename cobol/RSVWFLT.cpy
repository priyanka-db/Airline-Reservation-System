000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      rsvwflt.cpy                                             *
000131*      (C) Copyright 1987. Reservation Accounting Unit.        *
000132*                                                              *
000133* Element of the Passenger Revenue Batch Posting suite.        *
000194*               @BANNER_END@                                   *
000195*                                                              *
000196*--------------------------------------------------------------*
000197*
000210* This is the layout of one scheduled-departure record on the
000220* flight inventory master, FLTMAST. One row exists per flight
000230* number / departure date. The nightly posting run (RSVT02) is
000240* the only program authorized to REWRITE this file; all other
000250* consumers (yield management extracts, the morning ops report)
000260* take it as READ-only.
000270*
000300*    AMENDMENT HISTORY
000310*
000320*    DATE       INIT  TICKET     DESCRIPTION
000330*    08/22/87   RWK   RSV-0003   ORIGINAL COPY BOOK
000340*    03/11/89   RWK   RSV-0088   ADDED FM-MINORS-PERMITTED
000350*    06/30/92   DKP   RSV-0190   CABIN TABLE WIDENED TO 3 CABINS
000360*    01/18/99   SJH   RSV-Y2K1  Y2K -- DEPART DATE NOW CCYYMMDD 000360RSVY2K1
000361*
000400 01  FM-FLIGHT-RECORD.
000500*
000600*    The primary key -- flight number and the scheduled local
000700*    departure date -- is carried as one group so the file's
000800*    RECORD KEY clause can reference it without a REDEFINES.
000900*
001000     05  FM-FLIGHT-KEY.
001100         10  FM-FLIGHT-NUMBER        PIC X(05).
001200         10  FM-DEPART-DATE          PIC 9(08).
001300*
001400*    RSV-Y2K1 -- the date is broken out below purely so that a
001500*    program needing the year, month or day in isolation (the
001600*    manifest page header, for one) does not have to REDEFINE
001700*    it locally every time.
001800*
001900     05  FM-DEPART-DATE-PARTS REDEFINES FM-DEPART-DATE.
002000         10  FM-DEPART-CCYY          PIC 9(04).
002100         10  FM-DEPART-MM            PIC 9(02).
002200         10  FM-DEPART-DD            PIC 9(02).
002300*
002400     05  FM-ORIGIN-CODE              PIC X(03).
002500     05  FM-DEST-CODE                PIC X(03).
002600     05  FM-DEPART-TIME              PIC 9(04).
002700     05  FM-ARRIVE-TIME              PIC 9(04).
002800     05  FM-AIRCRAFT-TYPE            PIC X(04).
002900*
003000     05  FM-FLIGHT-STATUS            PIC X(01).
003100         88  FM-STATUS-SCHEDULED     VALUE 'S'.
003200         88  FM-STATUS-CANCELLED     VALUE 'C'.
003300         88  FM-STATUS-CLOSED        VALUE 'X'.
003400*
003500     05  FM-MINORS-PERMITTED         PIC X(01).
003600         88  FM-MINORS-OK            VALUE 'Y'.
003700         88  FM-MINORS-NOT-OK        VALUE 'N'.
003800*
003900*    RSV-0190 -- one occurrence per cabin. Subscript 1 is FIRST,
004000*    2 is BUSINESS, 3 is COACH (see WS-LITS-CABIN-xxx in
004100*    RSVWLITS). A cabin not offered on this equipment carries
004200*    FM-CABIN-CAPACITY of zero and is rejected by RSVT02 rather
004300*    than tested here with an 88-level, since "not offered" has
004400*    to drive a reject-reason, not a flag.
004500*
004600     05  FM-CABIN-DATA OCCURS 3 TIMES.
004700         10  FM-CABIN-CODE           PIC X(01).
004800         10  FM-CABIN-CAPACITY       PIC 9(03) COMP.
004900         10  FM-CABIN-SOLD           PIC 9(03) COMP.
005000         10  FM-CABIN-BASE-FARE      PIC S9(5)V99.
005100         10  FM-CABIN-REVENUE        PIC S9(7)V99.
005200*
005300*    RSV-0061 -- yield management's authorized overbooking
005400*    ceiling for this departure, expressed as a percentage of
005500*    configured capacity (104 = 104%). Set by the yield desk,
005600*    never by this suite.
005700*
005800     05  FM-OVERBOOK-PCT             PIC 9(03) COMP.
005900*
006000     05  FM-LAST-UPDATE-DATE         PIC 9(08).
006100     05  FM-LAST-UPDATE-RUN          PIC 9(04) COMP.
006200*
006300*    FM-LAST-UPDATE-RUN-X is the same run number viewed as two
006400*    printable characters for the manifest page footer, which
006500*    shows "RUN nn" rather than a zero-suppressed COMP value.
006600*
006700     05  FM-LAST-UPDATE-RUN-X REDEFINES FM-LAST-UPDATE-RUN
006800                                 PIC X(02).
006900*
007000     05  FILLER                      PIC X(22) VALUE SPACES.
