000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. RSVT01.
000120 AUTHOR.       R W KIRKLAND.
000130 INSTALLATION. RESERVATION ACCOUNTING UNIT.
000140 DATE-WRITTEN. AUGUST 1987.
000150 DATE-COMPILED.
000160 SECURITY.     COMPANY CONFIDENTIAL.
000170*
000180*-------------------------------------------------------------*
000190*                                                             *
000200*               @BANNER_START@                                *
000210*      rsvt01.cbl                                             *
000220*      (C) Copyright 1987. Reservation Accounting Unit.       *
000230*                                                             *
000240* Element of the Passenger Revenue Batch Posting suite.       *
000250*               @BANNER_END@                                  *
000260*                                                             *
000270*-------------------------------------------------------------*
000280*
000290***************************************************************
000300*
000310*    DESCRIPTION
000320*
000330* This is the nightly posting driver. It reads the day's
000340* booking transactions from BKGTRAN -- pre-sorted into flight
000350* key sequence by the extract step that precedes this job --
000360* retrieves and holds open the matching FLTMAST and SEATHOLD
000370* records, CALLs RSVT02 to apply the posting rules, performs
000380* the REWRITE/WRITE/DELETE the rules decided on, and CALLs
000390* RSVT03 to build the boarding manifest and exception report
000400* as it goes. This program owns every file in the suite; the
000410* other two programs are given record areas by reference and
000420* do no I-O of their own.
000430*
000440***************************************************************
000450*     AMENDMENT HISTORY
000460*
000470*      DATE        INIT  TICKET      DESCRIPTION
000480*      08/22/87    RWK   RSV-0002    ORIGINAL PROGRAM
000490*      06/30/92    DKP   RSV-0190    THIRD CABIN SUPPORT
000500*      06/14/94    DKP   RSV-0218    DRIVER NOW OWNS ALL FILE
000510*                                    I-O; SEE RSVT02, RSVT03
000520*      01/18/99    SJH   RSV-Y2K1   Y2K -- RUN-DATE PULLED AS    000900RSVY2K1
000530*                                   4-DIGIT YEAR FROM THE        000901RSVY2K1
000540*                                   SYSTEM DATE                  000902RSVY2K1
000550*      03/14/01    JKR   RSV-0240    RUN-NUMBER AND END-OF-FILE
000560*                                    SWITCH PULLED OUT TO
000570*                                    77-LEVEL ITEMS
000580*      09/08/02    MTB   RSV-0251    SEATHOLD STATUS 88-LEVELS
000590*                                    ADDED, GO TO 0099-ABEND
000600*                                    TIGHTENED FOR BAD STATUSES
000610*      11/21/03    MTB   RSV-0266    JOB LOG NOW SHOWS RUN
000620*                                    REVENUE TOTAL AT CLOSE-OUT
000630*      06/02/05    SJH   RSV-0281    OPERATOR REQUESTED WIDER
000640*                                    BKGTRAN STATUS DISPLAY ON
000650*                                    READ ERROR ABEND
000660*      08/17/07    DWP   RSV-0304    ANNUAL DR TEST -- NO LOGIC
000670*                                    CHANGE, RECOMPILED ONLY
000680*      01/09/09    DWP   RSV-0319    REVIEWED FOR SOX CONTROLS
000690*                                    SIGN-OFF, NO CODE CHANGE
000700*
000710***************************************************************
000720*     FILES
000730*
000740*     FLTMAST  - I-O,    flight inventory master
000750*     BKGTRAN  - INPUT,  today's booking transactions
000760*     SEATHOLD - I-O,    seat hold ledger
000770*
000780***************************************************************
000790*     CALLS
000800*
000810*     RSVT02 - posting rule engine
000820*     RSVT03 - manifest / exception report writer
000830*
000840***************************************************************
000850*     COPYBOOKS
000860*
000870*     RSVWLITS - Common working storage.
000880*     RSVWFLT  - Flight inventory master record layout.
000890*     RSVWTRN  - Booking transaction record layout.
000900*     RSVWHLD  - Seat hold ledger record layout.
000910*     RSVWERRH - Reject-interface layout.
000920*     RSVCTRAN - CALL interface control block, RSVT01/RSVT02.
000930*     RSVWPCTL - Print-request control block, RSVT01/RSVT03.
000940*     RSVWRTOT - Run-totals control block, RSVT01/RSVT03.
000950*
000960***************************************************************
000970*
000980 ENVIRONMENT DIVISION.
000990 CONFIGURATION SECTION.
001000 SOURCE-COMPUTER. IBM-4381.
001010 OBJECT-COMPUTER. IBM-4381.
001020 SPECIAL-NAMES.
001030     C01 IS TOP-OF-FORM
001040     UPSI-0 IS WS-JOB-SWITCHES
001050         ON  STATUS IS WS-RERUN-REQUESTED
001060         OFF STATUS IS WS-NORMAL-START.
001070 INPUT-OUTPUT SECTION.
001080 FILE-CONTROL.
001090     SELECT FLTMAST   ASSIGN TO FLTMAST
001100         ORGANIZATION IS INDEXED
001110         ACCESS MODE  IS RANDOM
001120         RECORD KEY   IS FM-FLIGHT-KEY
001130         FILE STATUS  IS WS-FLTMAST-STATUS.
001140*
001150     SELECT BKGTRAN   ASSIGN TO BKGTRAN
001160         ORGANIZATION IS SEQUENTIAL
001170         ACCESS MODE  IS SEQUENTIAL
001180         FILE STATUS  IS WS-BKGTRAN-STATUS.
001190*
001200     SELECT SEATHOLD  ASSIGN TO SEATHOLD
001210         ORGANIZATION IS INDEXED
001220         ACCESS MODE  IS RANDOM
001230         RECORD KEY   IS SH-HOLD-KEY
001240         FILE STATUS  IS WS-SEATHOLD-STATUS.
001250 DATA DIVISION.
001260 FILE SECTION.
001270*
001280 FD  FLTMAST
001290     LABEL RECORDS ARE STANDARD
001300     RECORD CONTAINS 120 CHARACTERS.
001310*
001320*    FM-FLIGHT-RECORD is the 01-level carried inside RSVWFLT
001330*    itself, so it is COPYd straight in here rather than nested
001340*    under a record name of our own.
001350*
001360     COPY RSVWFLT.
001370*
001380 FD  BKGTRAN
001390     LABEL RECORDS ARE STANDARD
001400     RECORD CONTAINS 100 CHARACTERS.
001410*
001420     COPY RSVWTRN.
001430*
001440 FD  SEATHOLD
001450     LABEL RECORDS ARE STANDARD
001460     RECORD CONTAINS 50 CHARACTERS.
001470 01  SH-HOLD-RECORD.
001480     COPY RSVWHLD.
001490*
001500 WORKING-STORAGE SECTION.
001510*
001520*    Standalone scratch items -- kept as 77-levels, the house's
001530*    older habit for a lone switch or counter that does not
001540*    belong to any larger record, rather than parked under a
001550*    01-level group of its own.
001560*
001570 77  WS-END-OF-FILE-SW                 PIC X(01) VALUE 'N'.
001580     88  WS-NO-MORE-TRANS             VALUE 'Y'.
001590 77  WS-RUN-NUMBER                     PIC 9(04) COMP VALUE ZERO.
001600*
001610*    Store eye-catcher details to aid dump reading
001620*
001630 01  WS-DEBUG-DETAILS.
001640        05  FILLER                     PIC X(32)
001650              VALUE 'RSVT01-------WORKING STORAGE  '.
001660        05  WS-PROGRAM-NAME            PIC X(08) VALUE 'RSVT01'.
001670*
001680 01  WS-FILE-STATUSES.
001690     05  WS-FLTMAST-STATUS             PIC X(02) VALUE '00'.
001700         88  WS-FLTMAST-OK             VALUE '00'.
001710         88  WS-FLTMAST-NOTFND         VALUE '23'.
001720     05  WS-BKGTRAN-STATUS             PIC X(02) VALUE '00'.
001730         88  WS-BKGTRAN-OK             VALUE '00'.
001740         88  WS-BKGTRAN-EOF            VALUE '10'.
001750     05  WS-SEATHOLD-STATUS            PIC X(02) VALUE '00'.
001760         88  WS-SEATHOLD-OK            VALUE '00'.
001770         88  WS-SEATHOLD-NOTFND        VALUE '23'.
001780     05  FILLER                        PIC X(06) VALUE SPACES.
001790*
001800*    WS-RUN-NUMBER (77-level, above) is this run's sequence
001810*    number; the counters below are reset each run by
001820*    0020-INIT-TOTALS.
001830*
001840 01  WS-RUN-COUNTERS.
001850     05  WS-TRANS-READ                 PIC 9(07) COMP VALUE ZERO.
001860     05  WS-TRANS-ACCEPTED             PIC 9(07) COMP VALUE ZERO.
001870     05  WS-TRANS-REJECTED             PIC 9(07) COMP VALUE ZERO.
001880     05  FILLER                        PIC X(09) VALUE SPACES.
001890*
001900 01  WS-RUN-DATE                       PIC 9(08) VALUE ZERO.
001910 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
001920     05  WS-RUN-CCYY                   PIC 9(04).
001930     05  WS-RUN-MM                     PIC 9(02).
001940     05  WS-RUN-DD                     PIC 9(02).
001950*
001960*    RSV-Y2K1 -- CEE/system date service returns a 2-digit
001970*    year on this release, windowed into the current century
001980*    here rather than trusting the operator's IPL date card.
001990*
002000 01  WS-SYSTEM-DATE.
002010     05  WS-SYSTEM-YY                  PIC 9(02).
002020     05  WS-SYSTEM-MM                  PIC 9(02).
002030     05  WS-SYSTEM-DD                  PIC 9(02).
002040     05  FILLER                        PIC X(02) VALUE SPACES.
002050*
002060*
002070 01  FILLER.
002080     05  FILLER                        PIC X(36) VALUE
002090         '********  RSVWPCTL COPYBOOK *******'.
002100     COPY RSVWPCTL.
002110*
002120 01  FILLER.
002130     05  FILLER                        PIC X(36) VALUE
002140         '********  RSVWRTOT COPYBOOK *******'.
002150     COPY RSVWRTOT.
002160*
002170 01  FILLER.
002180     05  FILLER                        PIC X(36) VALUE
002190         '********  RSVWLITS COPYBOOK  *******'.
002200     COPY RSVWLITS.
002210*
002220 01  FILLER.
002230     05  FILLER                        PIC X(36) VALUE
002240         '********  RSVCTRAN COPYBOOK  *******'.
002250     COPY RSVCTRAN.
002260*
002270 01  FILLER.
002280     05  FILLER                        PIC X(36) VALUE
002290         '********  RSVWERRH COPYBOOK  *******'.
002300     COPY RSVWERRH.
002310*
002320 01  FILLER                            PIC X(20) VALUE SPACES.
002330*
002340 EJECT.
002350 PROCEDURE DIVISION.
002360*
002370 RSVT01-MAIN SECTION.
002380*
002390 0010-OPEN-FILES.
002400     ACCEPT WS-SYSTEM-DATE FROM DATE.
002410     MOVE WS-SYSTEM-MM TO WS-RUN-MM.
002420     MOVE WS-SYSTEM-DD TO WS-RUN-DD.
002430     IF  WS-SYSTEM-YY < 70
002440         COMPUTE WS-RUN-CCYY = 2000 + WS-SYSTEM-YY
002450     ELSE
002460         COMPUTE WS-RUN-CCYY = 1900 + WS-SYSTEM-YY
002470     END-IF.
002480*
002490     ADD 1 TO WS-RUN-NUMBER.
002500*
002510     OPEN I-O   FLTMAST.
002520     OPEN INPUT BKGTRAN.
002530     OPEN I-O   SEATHOLD.
002540*
002550     IF  NOT WS-FLTMAST-OK
002560     OR  NOT WS-BKGTRAN-OK
002570     OR  NOT WS-SEATHOLD-OK
002580         DISPLAY 'RSVT01 - OPEN FAILED - RUN ABORTED'
002590         DISPLAY 'FLTMAST  STATUS = ' WS-FLTMAST-STATUS
002600         DISPLAY 'BKGTRAN  STATUS = ' WS-BKGTRAN-STATUS
002610         DISPLAY 'SEATHOLD STATUS = ' WS-SEATHOLD-STATUS
002620         GO TO 0099-ABEND
002630     END-IF.
002640*
002650 0020-INIT-TOTALS.
002660     MOVE ZERO TO WS-TRANS-READ
002670                  WS-TRANS-ACCEPTED
002680                  WS-TRANS-REJECTED.
002690     MOVE ZERO TO WS-RT-TOTAL-REVENUE.
002700*
002710 0025-READ-FIRST.
002720     PERFORM 0040-READ-BKGTRAN THRU 0040-EXIT.
002730*
002740 0030-PROCESS-TRANS.
002750     PERFORM 0050-PROCESS-ONE-TRAN THRU 0050-EXIT
002760         UNTIL WS-NO-MORE-TRANS.
002770*
002780 0035-FINISH-REPORTS.
002790     SET WS-REQUEST-FINISH TO TRUE.
002800     MOVE SPACES            TO WS-PRINT-ACCEPTED-SW.
002810     MOVE WS-RUN-DATE       TO WS-RT-RUN-DATE.
002820     MOVE WS-RUN-NUMBER     TO WS-RT-RUN-NUMBER.
002830     MOVE WS-TRANS-ACCEPTED TO WS-RT-TRANS-ACCEPTED.
002840     MOVE WS-TRANS-REJECTED TO WS-RT-TRANS-REJECTED.
002850     CALL 'RSVT03' USING WS-RSV-PRINT-CTL
002860                         BT-TRANSACTION-RECORD
002870                         WS-ERRH-INTERFACE
002880                         FM-FLIGHT-RECORD
002890                         WS-RUN-TOTALS-AREA.
002900*
002910 0090-CLOSE-FILES.
002920     CLOSE FLTMAST BKGTRAN SEATHOLD.
002930     DISPLAY 'RSVT01 - TRANSACTIONS READ     = ' WS-TRANS-READ.
002940     DISPLAY 'RSVT01 - TRANSACTIONS ACCEPTED = '
002950                                            WS-TRANS-ACCEPTED.
002960     DISPLAY 'RSVT01 - TRANSACTIONS REJECTED = '
002970                                            WS-TRANS-REJECTED.
002980*
002990*    RSV-0266 -- job log picks up the run's posted revenue      002826RSV0266
003000*    total the same way the manifest's run-summary line does,  002827RSV0266
003010*    straight out of WS-RT-TOTAL-REVENUE.                      002828RSV0266
003020*
003030     DISPLAY 'RSVT01 - TOTAL REVENUE POSTED   = '
003040                                          WS-RT-TOTAL-REVENUE.
003050     GOBACK.
003060*
003070 0099-ABEND.
003080     MOVE 16 TO RETURN-CODE.
003090     GOBACK.
003100*
003110 END-RSVT01-MAIN.
003120     EXIT.
003130     EJECT.
003140*
003150 0040-READ-BKGTRAN SECTION.
003160*
003170* Reads the next transaction, setting the end-of-file switch
003180* on a genuine AT END and aborting the run on anything else.
003190*
003200 0040-010.
003210     READ BKGTRAN
003220         AT END
003230             SET WS-NO-MORE-TRANS TO TRUE
003240     END-READ.
003250*
003260     IF  NOT WS-BKGTRAN-OK
003270     AND NOT WS-BKGTRAN-EOF
003280         DISPLAY 'RSVT01 - BKGTRAN READ ERROR - STATUS = '
003290                                         WS-BKGTRAN-STATUS
003300         GO TO 0099-ABEND
003310     END-IF.
003320*
003330     IF  NOT WS-NO-MORE-TRANS
003340         ADD 1 TO WS-TRANS-READ
003350     END-IF.
003360*
003370 END-0040-READ-BKGTRAN.
003380     EXIT.
003390 0040-EXIT.
003400     EXIT.
003410     EJECT.
003420*
003430 0050-PROCESS-ONE-TRAN SECTION.
003440*
003450* One transaction: fetch FLTMAST, fetch SEATHOLD (if the PNR
003460* already has one), CALL the rule engine, post the results,
003470* CALL the report writer, then read the next transaction ready
003480* for the next pass of the loop.
003490*
003500 0050-010.
003510     PERFORM 0060-GET-FLIGHT THRU 0060-EXIT.
003520     PERFORM 0070-GET-HOLD   THRU 0070-EXIT.
003530*
003540 0050-020.
003550     SET CT-RESULT-ACCEPTED TO TRUE.
003560     MOVE BT-TRAN-CODE TO CT-REQUEST-CODE.
003570*
003580     CALL 'RSVT02' USING RSV-CTRAN-AREA
003590                         BT-TRANSACTION-RECORD
003600                         FM-FLIGHT-RECORD
003610                         WS-HOLD-REC
003620                         WS-ERRH-INTERFACE.
003630*
003640 0050-030.
003650     IF  CT-RESULT-ACCEPTED
003660         PERFORM 0080-POST-RESULTS THRU 0080-EXIT
003670         ADD 1 TO WS-TRANS-ACCEPTED
003680         ADD CT-FARE-DELTA TO WS-RT-TOTAL-REVENUE
003690         SET WS-PRINT-WAS-ACCEPTED TO TRUE
003700     ELSE
003710         ADD 1 TO WS-TRANS-REJECTED
003720         SET WS-PRINT-WAS-REJECTED TO TRUE
003730     END-IF.
003740*
003750 0050-040.
003760     SET WS-REQUEST-DETAIL  TO TRUE.
003770     MOVE WS-RUN-DATE       TO WS-RT-RUN-DATE.
003780     MOVE WS-RUN-NUMBER     TO WS-RT-RUN-NUMBER.
003790     MOVE WS-TRANS-ACCEPTED TO WS-RT-TRANS-ACCEPTED.
003800     MOVE WS-TRANS-REJECTED TO WS-RT-TRANS-REJECTED.
003810     CALL 'RSVT03' USING WS-RSV-PRINT-CTL
003820                         BT-TRANSACTION-RECORD
003830                         WS-ERRH-INTERFACE
003840                         FM-FLIGHT-RECORD
003850                         WS-RUN-TOTALS-AREA.
003860*
003870 0050-050.
003880     PERFORM 0040-READ-BKGTRAN THRU 0040-EXIT.
003890*
003900 END-0050-PROCESS-ONE-TRAN.
003910     EXIT.
003920 0050-EXIT.
003930     EXIT.
003940     EJECT.
003950*
003960 0060-GET-FLIGHT SECTION.
003970*
003980* BT-FLIGHT-KEY and FM-FLIGHT-KEY share the same picture
003990* (flight number + departure date) so the transaction key can
004000* be moved straight across before the READ.
004010*
004020 0060-010.
004030     MOVE BT-FLIGHT-NUMBER TO FM-FLIGHT-NUMBER.
004040     MOVE BT-DEPART-DATE   TO FM-DEPART-DATE.
004050*
004060     READ FLTMAST
004070         INVALID KEY
004080             SET CT-FLIGHT-NOT-FOUND TO TRUE
004090     END-READ.
004100*
004110     IF  WS-FLTMAST-OK
004120         SET CT-FLIGHT-FOUND TO TRUE
004130     END-IF.
004140*
004150     IF  NOT WS-FLTMAST-OK
004160     AND NOT WS-FLTMAST-NOTFND
004170         DISPLAY 'RSVT01 - FLTMAST READ ERROR - STATUS = '
004180                                         WS-FLTMAST-STATUS
004190         GO TO 0099-ABEND
004200     END-IF.
004210*
004220 END-0060-GET-FLIGHT.
004230     EXIT.
004240 0060-EXIT.
004250     EXIT.
004260     EJECT.
004270*
004280 0070-GET-HOLD SECTION.
004290*
004300* Looks up any seat hold already on file for this PNR and
004310* flight -- present for a CANCEL or AMEND, absent for a first
004320* ADD (and, if present on an ADD, the duplicate the rule engine
004330* is there to catch).
004340*
004350 0070-010.
004360     MOVE BT-FLIGHT-NUMBER TO SH-FLIGHT-NUMBER.
004370     MOVE BT-DEPART-DATE   TO SH-DEPART-DATE.
004380     MOVE BT-PNR           TO SH-PNR.
004390*
004400     READ SEATHOLD
004410         INVALID KEY
004420             SET CT-HOLD-NOT-FOUND TO TRUE
004430     END-READ.
004440*
004450     IF  WS-SEATHOLD-OK
004460         SET CT-HOLD-FOUND TO TRUE
004470     END-IF.
004480*
004490     IF  NOT WS-SEATHOLD-OK
004500     AND NOT WS-SEATHOLD-NOTFND
004510         DISPLAY 'RSVT01 - SEATHOLD READ ERROR - STATUS = '
004520                                         WS-SEATHOLD-STATUS
004530         GO TO 0099-ABEND
004540     END-IF.
004550*
004560 END-0070-GET-HOLD.
004570     EXIT.
004580 0070-EXIT.
004590     EXIT.
004600     EJECT.
004610*
004620 0080-POST-RESULTS SECTION.
004630*
004640* BUSINESS RULE 9 -- FLTMAST is always rewritten first, and
004650* only then is SEATHOLD written, rewritten or deleted per
004660* CT-HOLD-ACTION.
004670*
004680 0080-010.
004690     MOVE WS-RUN-DATE   TO FM-LAST-UPDATE-DATE.
004700     MOVE WS-RUN-NUMBER TO FM-LAST-UPDATE-RUN.
004710*
004720     REWRITE FM-FLIGHT-RECORD
004730         INVALID KEY
004740             DISPLAY 'RSVT01 - FLTMAST REWRITE ERROR - STATUS = '
004750                                            WS-FLTMAST-STATUS
004760             GO TO 0099-ABEND
004770     END-REWRITE.
004780*
004790 0080-020.
004800     MOVE WS-RUN-DATE   TO SH-HOLD-DATE.
004810     MOVE WS-RUN-NUMBER TO SH-HOLD-RUN.
004820*
004830     EVALUATE TRUE
004840         WHEN CT-HOLD-ACTION-WRITE
004850             WRITE SH-HOLD-RECORD
004860                 INVALID KEY
004870                     DISPLAY 'RSVT01 - SEATHOLD WRITE ERROR'
004880                     GO TO 0099-ABEND
004890             END-WRITE
004900         WHEN CT-HOLD-ACTION-REWRITE
004910             REWRITE SH-HOLD-RECORD
004920                 INVALID KEY
004930                     DISPLAY 'RSVT01 - SEATHOLD REWRITE ERROR'
004940                     GO TO 0099-ABEND
004950             END-REWRITE
004960         WHEN CT-HOLD-ACTION-DELETE
004970             DELETE SEATHOLD
004980                 INVALID KEY
004990                     DISPLAY 'RSVT01 - SEATHOLD DELETE ERROR'
005000                     GO TO 0099-ABEND
005010             END-DELETE
005020     END-EVALUATE.
005030*
005040 END-0080-POST-RESULTS.
005050     EXIT.
005060 0080-EXIT.
005070     EXIT.
