000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      rsvwpctl.cpy                                            *
000131*      (C) Copyright 1987. Reservation Accounting Unit.        *
000132*                                                              *
000133* Element of the Passenger Revenue Batch Posting suite.        *
000194*               @BANNER_END@                                   *
000195*                                                              *
000196*--------------------------------------------------------------*
000197*
000210* CALL interface between the driver (RSVT01) and the report
000220* writer (RSVT03), telling RSVT03 what kind of call this is.
000300*
000400*    AMENDMENT HISTORY
000410*
000420*    DATE       INIT  TICKET     DESCRIPTION
000430*    06/14/94   DKP   RSV-0218   ORIGINAL COPY BOOK
000440*
000700     05  WS-RSV-PRINT-CTL.
000800*
000900*    Tells RSVT03 whether this call carries one transaction's
001000*    print line (a DETAIL request, made once per transaction,
001100*    whether accepted or rejected) or is the end-of-run signal
001200*    that tells it to flush the last flight's cabin totals and
001300*    print the run summary line and the exception trailer (a
001400*    FINISH request, made exactly once).
001500*
001600         10  WS-PRINT-REQUEST          PIC X(01).
001700             88  WS-REQUEST-DETAIL     VALUE 'D'.
001800             88  WS-REQUEST-FINISH     VALUE 'F'.
001900*
002000         10  WS-PRINT-ACCEPTED-SW      PIC X(01).
002100             88  WS-PRINT-WAS-ACCEPTED VALUE 'Y'.
002200             88  WS-PRINT-WAS-REJECTED VALUE 'N'.
002300*
002400         10  FILLER                    PIC X(10) VALUE SPACES.
