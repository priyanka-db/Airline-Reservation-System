000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. RSVT03.
000120 AUTHOR.       D K PARKER.
000130 INSTALLATION. RESERVATION ACCOUNTING UNIT.
000140 DATE-WRITTEN. JUNE 1994.
000150 DATE-COMPILED.
000160 SECURITY.     COMPANY CONFIDENTIAL.
000170*
000180*-------------------------------------------------------------*
000190*                                                             *
000200*               @BANNER_START@                                *
000210*      rsvt03.cbl                                             *
000220*      (C) Copyright 1987. Reservation Accounting Unit.       *
000230*                                                             *
000240* Element of the Passenger Revenue Batch Posting suite.       *
000250*               @BANNER_END@                                  *
000260*                                                             *
000270*-------------------------------------------------------------*
000280*
000290***************************************************************
000300*
000310*    DESCRIPTION
000320*
000330* This program owns MANIFEST-RPT and EXCEPT-RPT, the two print
000340* files the nightly posting suite produces. RSVT01 CALLs it once
000350* for every transaction (a DETAIL request) and once more after
000360* BKGTRAN is exhausted (a FINISH request); this program keeps
000370* its own control-break state across those calls, since BKGTRAN
000380* arrives pre-sorted into flight-key sequence and a flight's
000390* transactions are therefore always contiguous. It opens its
000400* own files on the first call it receives and closes them on
000410* the FINISH call -- RSVT01 never touches either file.
000420*
000430***************************************************************
000440*     AMENDMENT HISTORY
000450*
000460*      DATE        INIT  TICKET      DESCRIPTION
000470*      06/14/94    DKP   RSV-0219    ORIGINAL PROGRAM -- SPLIT
000480*                                    OUT OF RSVT01 WHEN FILE I-O
000490*                                    WAS CENTRALIZED IN THE DRIVER
000500*      01/18/99    SJH   RSV-Y2K1   Y2K -- PAGE HEADER DATE NOW    000899RSVY2K1
000510*                                   PRINTED AS CCYY/MM/DD          000900RSVY2K1
000520*      07/22/99    SJH   RSV-0228    EXCEPTION REPORT TRAILER
000530*                                    COUNT FIELD WIDENED
000540*      03/14/01    JKR   RSV-0241    FILES-OPEN SWITCH AND BOTH
000550*                                    REPORTS' LINE COUNTERS PULLED
000560*                                    OUT TO 77-LEVEL ITEMS
000570*      09/08/02    MTB   RSV-0253    MANIFEST PAGE BREAK LOGIC
000580*                                    RE-TESTED, NO CODE CHANGE
000590*      02/19/04    MTB   RSV-0272    EXCEPTION REASON TEXT TABLE
000600*                                    EXPANDED FOR NEW REJECT CODE
000610*      06/02/05    SJH   RSV-0282    RUN SUMMARY LINE MOVED TO
000620*                                    BOTTOM OF LAST MANIFEST PAGE
000630*      11/14/06    SJH   RSV-0296    PRINT LINE RECORDS REVIEWED
000640*                                    FOR PAPER-CUTOVER PROJECT
000650*      08/17/07    DWP   RSV-0305    ANNUAL DR TEST -- NO LOGIC
000660*                                    CHANGE, RECOMPILED ONLY
000670*      01/09/09    DWP   RSV-0320    REVIEWED FOR SOX CONTROLS
000680*                                    SIGN-OFF, NO CODE CHANGE
000690*
000700***************************************************************
000710*     FILES
000720*
000730*     MANIFEST-RPT - OUTPUT, boarding manifest
000740*     EXCEPT-RPT   - OUTPUT, transaction exception report
000750*
000760***************************************************************
000770*     CALLED BY
000780*
000790*     RSVT01 - nightly posting driver
000800*
000810***************************************************************
000820*     COPYBOOKS
000830*
000840*     RSVWPCTL - Print-request control block.
000850*     RSVWTRN  - Booking transaction record layout.
000860*     RSVWERRH - Reject-interface layout.
000870*     RSVWFLT  - Flight inventory master record layout.
000880*     RSVWRTOT - Run-totals control block.
000890*
000900***************************************************************
000910*
000920 ENVIRONMENT DIVISION.
000930 CONFIGURATION SECTION.
000940 SOURCE-COMPUTER. IBM-4381.
000950 OBJECT-COMPUTER. IBM-4381.
000960 SPECIAL-NAMES.
000970     C01 IS TOP-OF-FORM.
000980 INPUT-OUTPUT SECTION.
000990 FILE-CONTROL.
001000     SELECT MANIFEST-RPT ASSIGN TO MANIFEST
001010         ORGANIZATION IS SEQUENTIAL
001020         ACCESS MODE  IS SEQUENTIAL
001030         FILE STATUS  IS WS-MANIFEST-STATUS.
001040*
001050     SELECT EXCEPT-RPT   ASSIGN TO EXCEPRPT
001060         ORGANIZATION IS SEQUENTIAL
001070         ACCESS MODE  IS SEQUENTIAL
001080         FILE STATUS  IS WS-EXCEPT-STATUS.
001090 DATA DIVISION.
001100 FILE SECTION.
001110*
001120 FD  MANIFEST-RPT
001130     LABEL RECORDS ARE OMITTED
001140     RECORD CONTAINS 132 CHARACTERS.
001150 01  ML-MANIFEST-LINE               PIC X(132).
001160*
001170 FD  EXCEPT-RPT
001180     LABEL RECORDS ARE OMITTED
001190     RECORD CONTAINS 132 CHARACTERS.
001200 01  EL-EXCEPT-LINE                 PIC X(132).
001210*
001220 WORKING-STORAGE SECTION.
001230*
001240*    Standalone scratch items -- kept as 77-levels, the house's
001250*    older habit for a lone switch or counter that does not
001260*    belong to any larger record, rather than parked under a
001270*    01-level group of its own.
001280*
001290 77  WS-FILES-OPEN-SW                  PIC X(01) VALUE 'N'.
001300     88  WS-FILES-ARE-OPEN             VALUE 'Y'.
001310 77  WS-ML-LINE-COUNT                  PIC 9(03) COMP VALUE 99.
001320 77  WS-EL-LINE-COUNT                  PIC 9(03) COMP VALUE 99.
001330*
001340*    Store eye-catcher details to aid dump reading
001350*
001360 01  WS-DEBUG-DETAILS.
001370        05  FILLER                     PIC X(32)
001380              VALUE 'RSVT03-------WORKING STORAGE  '.
001390        05  WS-PROGRAM-NAME            PIC X(08) VALUE 'RSVT03'.
001400*
001410 01  WS-FILE-STATUSES.
001420     05  WS-MANIFEST-STATUS           PIC X(02) VALUE '00'.
001430         88  WS-MANIFEST-OK           VALUE '00'.
001440     05  WS-EXCEPT-STATUS             PIC X(02) VALUE '00'.
001450         88  WS-EXCEPT-OK             VALUE '00'.
001460     05  FILLER                       PIC X(06) VALUE SPACES.
001470*
001480*    WS-FILES-OPEN-SW (77-level, above) is set the first time
001490*    this program is CALLed and never reset; tells 0010-CHECK-OPEN
001500*    whether MANIFEST-RPT and EXCEPT-RPT still need to be opened.
001510*
001520*    Key of the flight whose manifest section is currently open
001530*    -- spaces means no section is open (nothing accepted yet, or
001540*    the prior section was flushed at FINISH). A section is only
001550*    opened by an ACCEPTED transaction; a flight with nothing but
001560*    rejects never appears on the manifest, per the spec.
001570*
001580 01  WS-OPEN-SECTION-KEY               PIC X(13) VALUE SPACES.
001590 01  WS-OPEN-SECTION-KEY-X REDEFINES WS-OPEN-SECTION-KEY.
001600     05  WS-OSK-FLIGHT-NUMBER          PIC X(05).
001610     05  WS-OSK-DEPART-DATE            PIC 9(08).
001620*
001630*    The cabin figures carried by the most recent ACCEPTED
001640*    transaction against the open section -- already the latest
001650*    posted state, so they are used verbatim for the flight total
001660*    lines when the section flushes. Captured field-by-field from
001670*    FM-CABIN-DATA at AA-030 rather than held as a second copy of
001680*    the whole flight record, since the total line needs only the
001690*    three cabins' figures, not the rest of the master layout.
001700*
001710 01  WS-SAVED-CABIN-TOTALS.
001720     05  WS-SCT-CABIN-DATA OCCURS 3 TIMES.
001730         10  WS-SCT-CABIN-CAPACITY     PIC 9(03) COMP.
001740         10  WS-SCT-CABIN-SOLD         PIC 9(03) COMP.
001750         10  WS-SCT-CABIN-REVENUE      PIC S9(7)V99.
001760     05  FILLER                        PIC X(08) VALUE SPACES.
001770*
001780 01  WS-CABIN-SUBSCRIPT                PIC 9(01) COMP VALUE ZERO.
001790*
001800 01  WS-FLIGHTS-PROCESSED              PIC 9(05) COMP VALUE ZERO.
001810 01  WS-EXCEPT-COUNT                   PIC 9(07) COMP VALUE ZERO.
001820*
001830*    Page counters kept separately for each report -- the two
001840*    files page independently of one another. The line counters
001850*    themselves are WS-ML-LINE-COUNT/WS-EL-LINE-COUNT, declared
001860*    as 77-levels above.
001870 01  WS-MANIFEST-PRINT-CTL.
001880     05  WS-ML-PAGE-NUMBER             PIC 9(03) COMP VALUE ZERO.
001890     05  WS-ML-LINES-PER-PAGE          PIC 9(03) COMP VALUE 55.
001900     05  FILLER                        PIC X(09) VALUE SPACES.
001910*
001920 01  WS-EXCEPT-PRINT-CTL.
001930     05  WS-EL-PAGE-NUMBER             PIC 9(03) COMP VALUE ZERO.
001940     05  WS-EL-LINES-PER-PAGE          PIC 9(03) COMP VALUE 55.
001950     05  FILLER                        PIC X(09) VALUE SPACES.
001960*
001970*    Edited views of the run date for the page headers.
001980*
001990 01  WS-RUN-DATE-PARTS.
002000     05  WS-RDP-CCYY                   PIC 9(04).
002010     05  WS-RDP-MM                     PIC 9(02).
002020     05  WS-RDP-DD                     PIC 9(02).
002030     05  FILLER                        PIC X(04) VALUE SPACES.
002040 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE-PARTS PIC 9(08).
002050*
002060 01  FILLER.
002070     05  FILLER                        PIC X(36) VALUE
002080         '********  RSVWLITS COPYBOOK  *******'.
002090     COPY RSVWLITS.
002100*
002110 01  FILLER.
002120     05  FILLER                        PIC X(36) VALUE
002130         '********  LINE LAYOUTS      ********'.
002140*
002150*    One 01-level print line layout per kind of line this
002160*    program writes -- built in WORKING-STORAGE, then moved to
002170*    the FD record area a line at a time, the way the account
002180*    suite's screen layouts are built before a SEND MAP. Each
002190*    totals 132 bytes to match ML-MANIFEST-LINE/EL-EXCEPT-LINE.
002200*
002210 01  WS-PAGE-HEADER-LINE.
002220     05  FILLER                        PIC X(01) VALUE SPACES.
002230     05  FILLER                        PIC X(14) VALUE
002240         'RUN DATE      '.
002250     05  PH-RUN-CCYY                   PIC 9(04).
002260     05  FILLER                        PIC X(01) VALUE '/'.
002270     05  PH-RUN-MM                     PIC 9(02).
002280     05  FILLER                        PIC X(01) VALUE '/'.
002290     05  PH-RUN-DD                     PIC 9(02).
002300     05  FILLER                        PIC X(10) VALUE SPACES.
002310     05  PH-REPORT-TITLE               PIC X(24) VALUE SPACES.
002320     05  FILLER                        PIC X(10) VALUE SPACES.
002330     05  FILLER                        PIC X(05) VALUE 'PAGE '.
002340     05  PH-PAGE-NUMBER                PIC ZZ9.
002350     05  FILLER                        PIC X(55) VALUE SPACES.
002360*
002370 01  WS-FLIGHT-HEADER-LINE.
002380     05  FILLER                        PIC X(01) VALUE SPACES.
002390     05  FILLER                        PIC X(08) VALUE 'FLIGHT '.
002400     05  FH-FLIGHT-NUMBER              PIC X(05).
002410     05  FILLER                        PIC X(03) VALUE SPACES.
002420     05  FH-DEPART-CCYY                PIC 9(04).
002430     05  FILLER                        PIC X(01) VALUE '/'.
002440     05  FH-DEPART-MM                  PIC 9(02).
002450     05  FILLER                        PIC X(01) VALUE '/'.
002460     05  FH-DEPART-DD                  PIC 9(02).
002470     05  FILLER                        PIC X(03) VALUE SPACES.
002480     05  FH-ORIGIN-CODE                PIC X(03).
002490     05  FILLER                        PIC X(02) VALUE '->'.
002500     05  FH-DEST-CODE                  PIC X(03).
002510     05  FILLER                        PIC X(03) VALUE SPACES.
002520     05  FH-DEPART-TIME                PIC 9(04).
002530     05  FILLER                        PIC X(87) VALUE SPACES.
002540*
002550 01  WS-PASSENGER-LINE.
002560     05  FILLER                        PIC X(03) VALUE SPACES.
002570     05  PL-PNR                        PIC X(06).
002580     05  FILLER                        PIC X(02) VALUE SPACES.
002590     05  PL-SURNAME                    PIC X(20).
002600     05  FILLER                        PIC X(01) VALUE SPACES.
002610     05  PL-GIVEN                      PIC X(15).
002620     05  FILLER                        PIC X(02) VALUE SPACES.
002630     05  PL-CABIN-CODE                 PIC X(01).
002640     05  FILLER                        PIC X(02) VALUE SPACES.
002650     05  PL-SEAT-COUNT                 PIC 9(01).
002660     05  FILLER                        PIC X(02) VALUE SPACES.
002670     05  PL-TRAN-TEXT                  PIC X(04).
002680     05  FILLER                        PIC X(73) VALUE SPACES.
002690*
002700 01  WS-CABIN-TOTAL-LINE.
002710     05  FILLER                        PIC X(05) VALUE SPACES.
002720     05  CT-CABIN-NAME                 PIC X(08).
002730     05  FILLER                        PIC X(02) VALUE SPACES.
002740     05  FILLER                        PIC X(05) VALUE 'SOLD '.
002750     05  CT-CABIN-SOLD                 PIC ZZZ9.
002760     05  FILLER                        PIC X(01) VALUE '/'.
002770     05  CT-CABIN-CAPACITY             PIC ZZZ9.
002780     05  FILLER                        PIC X(04) VALUE SPACES.
002790     05  FILLER                        PIC X(09) VALUE 'REVENUE '.
002800     05  CT-CABIN-REVENUE              PIC ZZ,ZZZ,ZZ9.99-.
002810     05  FILLER                        PIC X(76) VALUE SPACES.
002820*
002830 01  WS-RUN-SUMMARY-LINE.
002840     05  FILLER                        PIC X(03) VALUE SPACES.
002850     05  FILLER                        PIC X(11) VALUE
002860         'FLIGHTS    '.
002870     05  RS-FLIGHTS-PROCESSED          PIC ZZZZ9.
002880     05  FILLER                        PIC X(04) VALUE SPACES.
002890     05  FILLER                        PIC X(11) VALUE
002900         'ACCEPTED   '.
002910     05  RS-TRANS-ACCEPTED             PIC ZZZZZZ9.
002920     05  FILLER                        PIC X(04) VALUE SPACES.
002930     05  FILLER                        PIC X(09) VALUE 'REVENUE  '.
002940     05  RS-TOTAL-REVENUE              PIC ZZ,ZZZ,ZZ9.99-.
002950     05  FILLER                        PIC X(64) VALUE SPACES.
002960*
002970 01  WS-EXCEPT-LINE.
002980     05  FILLER                        PIC X(03) VALUE SPACES.
002990     05  XL-PNR                        PIC X(06).
003000     05  FILLER                        PIC X(02) VALUE SPACES.
003010     05  XL-FLIGHT-NUMBER               PIC X(05).
003020     05  FILLER                        PIC X(01) VALUE SPACES.
003030     05  XL-DEPART-CCYY                 PIC 9(04).
003040     05  FILLER                        PIC X(01) VALUE '/'.
003050     05  XL-DEPART-MM                   PIC 9(02).
003060     05  FILLER                        PIC X(01) VALUE '/'.
003070     05  XL-DEPART-DD                   PIC 9(02).
003080     05  FILLER                        PIC X(02) VALUE SPACES.
003090     05  XL-TRAN-CODE                   PIC X(01).
003100     05  FILLER                        PIC X(02) VALUE SPACES.
003110     05  XL-REASON-CODE                 PIC X(02).
003120     05  FILLER                        PIC X(02) VALUE SPACES.
003130     05  XL-REASON-TEXT                 PIC X(30).
003140     05  FILLER                        PIC X(66) VALUE SPACES.
003150*
003160 01  WS-EXCEPT-TRAILER-LINE.
003170     05  FILLER                        PIC X(03) VALUE SPACES.
003180     05  FILLER                        PIC X(20) VALUE
003190         'TRANS REJECTED      '.
003200     05  XT-REJECT-COUNT                PIC ZZZZZZ9.
003210     05  FILLER                        PIC X(102) VALUE SPACES.
003220*
003230 EJECT.
003240 LINKAGE SECTION.
003250*
003260 01  LK-WS-RSV-PRINT-CTL.
003270     COPY RSVWPCTL.
003280*
003290*    BT-TRANSACTION-RECORD and FM-FLIGHT-RECORD are already full
003300*    01-level records in their own copy books (the FD layouts),
003310*    so they are COPYd straight into the LINKAGE SECTION here
003320*    rather than nested under an LK- wrapper of their own.
003330*
003340     COPY RSVWTRN.
003350*
003360 01  LK-WS-ERRH-INTERFACE.
003370     COPY RSVWERRH.
003380*
003390     COPY RSVWFLT.
003400*
003410 01  LK-WS-RUN-TOTALS-AREA.
003420     COPY RSVWRTOT.
003430*
003440 EJECT.
003450 PROCEDURE DIVISION USING LK-WS-RSV-PRINT-CTL
003460                          BT-TRANSACTION-RECORD
003470                          LK-WS-ERRH-INTERFACE
003480                          FM-FLIGHT-RECORD
003490                          LK-WS-RUN-TOTALS-AREA.
003500*
003510 RSVT03-MAIN SECTION.
003520*
003530 RSVT03-010.
003540     IF  NOT WS-FILES-ARE-OPEN
003550         PERFORM 0010-OPEN-REPORTS THRU 0010-EXIT
003560     END-IF.
003570*
003580 RSVT03-020.
003590     EVALUATE TRUE
003600         WHEN WS-REQUEST-DETAIL
003610             PERFORM A-PROCESS-DETAIL THRU A-EXIT
003620         WHEN WS-REQUEST-FINISH
003630             PERFORM B-PROCESS-FINISH THRU B-EXIT
003640     END-EVALUATE.
003650*
003660 END-RSVT03-MAIN.
003670     GOBACK.
003680     EJECT.
003690*
003700 0010-OPEN-REPORTS SECTION.
003710*
003720* Opened on the first CALL this program receives, whichever kind
003730* of request that happens to be -- there is always at least one
003740* DETAIL call before the FINISH call on a day with any booking
003750* activity, and on a day with none the FINISH call opens both
003760* files just to print the zero-activity summary and trailer.
003770*
003780 0010-010.
003790     OPEN OUTPUT MANIFEST-RPT.
003800     OPEN OUTPUT EXCEPT-RPT.
003810*
003820     IF  NOT WS-MANIFEST-OK
003830     OR  NOT WS-EXCEPT-OK
003840         DISPLAY 'RSVT03 - OPEN FAILED - RUN ABORTED'
003850         DISPLAY 'MANIFEST STATUS = ' WS-MANIFEST-STATUS
003860         DISPLAY 'EXCEPT   STATUS = ' WS-EXCEPT-STATUS
003870         MOVE 16 TO RETURN-CODE
003880         GOBACK
003890     END-IF.
003900*
003910     SET WS-FILES-ARE-OPEN TO TRUE.
003920*
003930 END-0010-OPEN-REPORTS.
003940     EXIT.
003950 0010-EXIT.
003960     EXIT.
003970     EJECT.
003980*
003990 A-PROCESS-DETAIL SECTION.
004000*
004010* One transaction -- an accepted one goes onto the manifest
004020* (opening or continuing a flight section as needed), a rejected
004030* one goes onto the exception report.
004040*
004050 A-010.
004060     IF  WS-PRINT-WAS-ACCEPTED
004070         PERFORM AA-MANIFEST-DETAIL THRU AA-EXIT
004080     ELSE
004090         PERFORM AB-EXCEPTION-DETAIL THRU AB-EXIT
004100     END-IF.
004110*
004120 END-A-PROCESS-DETAIL.
004130     EXIT.
004140 A-EXIT.
004150     EXIT.
004160     EJECT.
004170*
004180 AA-MANIFEST-DETAIL SECTION.
004190*
004200* FM-FLIGHT-RECORD is still the one RSVT01 fetched for this
004210* transaction, so FM-FLIGHT-KEY is the flight this detail line
004220* belongs to -- compared against the open section's key to see
004230* whether a new flight section needs to start.
004240*
004250 AA-010.
004260     IF  FM-FLIGHT-KEY NOT = WS-OPEN-SECTION-KEY
004270         IF  WS-OPEN-SECTION-KEY NOT = SPACES
004280             PERFORM C-FLUSH-FLIGHT-TOTALS THRU C-EXIT
004290         END-IF
004300         MOVE FM-FLIGHT-KEY TO WS-OPEN-SECTION-KEY
004310         ADD 1 TO WS-FLIGHTS-PROCESSED
004320         PERFORM D-PRINT-FLIGHT-HEADER THRU D-EXIT
004330     END-IF.
004340*
004350 AA-020.
004360     PERFORM E-PRINT-PASSENGER-LINE THRU E-EXIT.
004370*
004380 AA-030.
004390     MOVE ZERO TO WS-CABIN-SUBSCRIPT.
004400 AA-031.
004410     ADD 1 TO WS-CABIN-SUBSCRIPT.
004420     IF  WS-CABIN-SUBSCRIPT > 3
004430         GO TO END-AA-MANIFEST-DETAIL
004440     END-IF.
004450     MOVE FM-CABIN-CAPACITY (WS-CABIN-SUBSCRIPT)
004460         TO WS-SCT-CABIN-CAPACITY (WS-CABIN-SUBSCRIPT)
004470     MOVE FM-CABIN-SOLD     (WS-CABIN-SUBSCRIPT)
004480         TO WS-SCT-CABIN-SOLD     (WS-CABIN-SUBSCRIPT)
004490     MOVE FM-CABIN-REVENUE  (WS-CABIN-SUBSCRIPT)
004500         TO WS-SCT-CABIN-REVENUE  (WS-CABIN-SUBSCRIPT)
004510     GO TO AA-031.
004520*
004530 END-AA-MANIFEST-DETAIL.
004540     EXIT.
004550 AA-EXIT.
004560     EXIT.
004570     EJECT.
004580*
004590 AB-EXCEPTION-DETAIL SECTION.
004600*
004610* Nothing in this section touches FM-FLIGHT-RECORD -- on a
004620* reject for reason FN (flight not found) there may be no valid
004630* flight record to look at, so the exception line is built
004640* entirely from the transaction and the reject interface.
004650*
004660 AB-010.
004670     PERFORM F-PRINT-EXCEPTION-LINE THRU F-EXIT.
004680     ADD 1 TO WS-EXCEPT-COUNT.
004690*
004700 END-AB-EXCEPTION-DETAIL.
004710     EXIT.
004720 AB-EXIT.
004730     EXIT.
004740     EJECT.
004750*
004760 B-PROCESS-FINISH SECTION.
004770*
004780* Flushes whatever flight section is still open, then prints the
004790* run summary line on the manifest and the trailer on the
004800* exception report, then closes both files.
004810*
004820 B-010.
004830     IF  WS-OPEN-SECTION-KEY NOT = SPACES
004840         PERFORM C-FLUSH-FLIGHT-TOTALS THRU C-EXIT
004850     END-IF.
004860*
004870 B-020.
004880     PERFORM G-PRINT-RUN-SUMMARY THRU G-EXIT.
004890     PERFORM H-PRINT-EXCEPT-TRAILER THRU H-EXIT.
004900*
004910 B-030.
004920     CLOSE MANIFEST-RPT EXCEPT-RPT.
004930*
004940 END-B-PROCESS-FINISH.
004950     EXIT.
004960 B-EXIT.
004970     EXIT.
004980     EJECT.
004990*
005000 C-FLUSH-FLIGHT-TOTALS SECTION.
005010*
005020* Prints one total line per cabin actually configured on the
005030* flight (WS-SCT-CABIN-CAPACITY not zero), using the figures
005040* captured at AA-030 -- the state left by the last accepted
005050* transaction posted against this flight.
005060*
005070 C-010.
005080     MOVE ZERO TO WS-CABIN-SUBSCRIPT.
005090*
005100 C-020.
005110     ADD 1 TO WS-CABIN-SUBSCRIPT.
005120     IF  WS-CABIN-SUBSCRIPT > 3
005130         GO TO END-C-FLUSH-FLIGHT-TOTALS
005140     END-IF.
005150*
005160     IF  WS-SCT-CABIN-CAPACITY (WS-CABIN-SUBSCRIPT) = ZERO
005170         GO TO C-020
005180     END-IF.
005190*
005200 C-030.
005210     MOVE SPACES TO WS-CABIN-TOTAL-LINE.
005220     EVALUATE WS-CABIN-SUBSCRIPT
005230         WHEN WS-LITS-CABIN-FIRST
005240             MOVE 'FIRST   ' TO CT-CABIN-NAME
005250         WHEN WS-LITS-CABIN-BUSINESS
005260             MOVE 'BUSINESS' TO CT-CABIN-NAME
005270         WHEN WS-LITS-CABIN-COACH
005280             MOVE 'COACH   ' TO CT-CABIN-NAME
005290     END-EVALUATE.
005300     MOVE WS-SCT-CABIN-SOLD     (WS-CABIN-SUBSCRIPT) TO CT-CABIN-SOLD.
005310     MOVE WS-SCT-CABIN-CAPACITY (WS-CABIN-SUBSCRIPT) TO CT-CABIN-CAPACITY.
005320     MOVE WS-SCT-CABIN-REVENUE  (WS-CABIN-SUBSCRIPT) TO CT-CABIN-REVENUE.
005330     PERFORM I-WRITE-MANIFEST-LINE THRU I-EXIT.
005340     GO TO C-020.
005350*
005360 END-C-FLUSH-FLIGHT-TOTALS.
005370     MOVE SPACES TO WS-OPEN-SECTION-KEY.
005380     EXIT.
005390 C-EXIT.
005400     EXIT.
005410     EJECT.
005420*
005430 D-PRINT-FLIGHT-HEADER SECTION.
005440*
005450 D-010.
005460     MOVE SPACES              TO WS-FLIGHT-HEADER-LINE.
005470     MOVE FM-FLIGHT-NUMBER    TO FH-FLIGHT-NUMBER.
005480     MOVE FM-DEPART-CCYY      TO FH-DEPART-CCYY.
005490     MOVE FM-DEPART-MM        TO FH-DEPART-MM.
005500     MOVE FM-DEPART-DD        TO FH-DEPART-DD.
005510     MOVE FM-ORIGIN-CODE      TO FH-ORIGIN-CODE.
005520     MOVE FM-DEST-CODE        TO FH-DEST-CODE.
005530     MOVE FM-DEPART-TIME      TO FH-DEPART-TIME.
005540     MOVE WS-FLIGHT-HEADER-LINE TO ML-MANIFEST-LINE.
005550     PERFORM J-PUT-MANIFEST-LINE THRU J-EXIT.
005560*
005570 END-D-PRINT-FLIGHT-HEADER.
005580     EXIT.
005590 D-EXIT.
005600     EXIT.
005610     EJECT.
005620*
005630 E-PRINT-PASSENGER-LINE SECTION.
005640*
005650 E-010.
005660     MOVE SPACES              TO WS-PASSENGER-LINE.
005670     MOVE BT-PNR              TO PL-PNR.
005680     MOVE BT-PASSENGER-SURNAME TO PL-SURNAME.
005690     MOVE BT-PASSENGER-GIVEN  TO PL-GIVEN.
005700     MOVE BT-CABIN-CODE       TO PL-CABIN-CODE.
005710     MOVE BT-SEAT-COUNT       TO PL-SEAT-COUNT.
005720     EVALUATE TRUE
005730         WHEN BT-TRAN-ADD
005740             MOVE 'ADD ' TO PL-TRAN-TEXT
005750         WHEN BT-TRAN-CANCEL
005760             MOVE 'CNCL' TO PL-TRAN-TEXT
005770         WHEN BT-TRAN-AMEND
005780             MOVE 'AMND' TO PL-TRAN-TEXT
005790     END-EVALUATE.
005800     MOVE WS-PASSENGER-LINE   TO ML-MANIFEST-LINE.
005810     PERFORM J-PUT-MANIFEST-LINE THRU J-EXIT.
005820*
005830 END-E-PRINT-PASSENGER-LINE.
005840     EXIT.
005850 E-EXIT.
005860     EXIT.
005870     EJECT.
005880*
005890 F-PRINT-EXCEPTION-LINE SECTION.
005900*
005910 F-010.
005920     MOVE SPACES              TO WS-EXCEPT-LINE.
005930     MOVE WS-ERRH-PNR           TO XL-PNR.
005940     MOVE WS-ERRH-FLIGHT-NUMBER TO XL-FLIGHT-NUMBER.
005950     MOVE WS-ERRH-DEPART-DATE   TO WS-RUN-DATE-X.
005960     MOVE WS-RDP-CCYY           TO XL-DEPART-CCYY.
005970     MOVE WS-RDP-MM             TO XL-DEPART-MM.
005980     MOVE WS-RDP-DD             TO XL-DEPART-DD.
005990     MOVE WS-ERRH-TRAN-CODE     TO XL-TRAN-CODE.
006000     MOVE WS-ERRH-REASON-CODE   TO XL-REASON-CODE.
006010     MOVE WS-ERRH-REASON-TEXT   TO XL-REASON-TEXT.
006020     MOVE WS-EXCEPT-LINE        TO EL-EXCEPT-LINE.
006030     PERFORM K-PUT-EXCEPT-LINE THRU K-EXIT.
006040*
006050 END-F-PRINT-EXCEPTION-LINE.
006060     EXIT.
006070 F-EXIT.
006080     EXIT.
006090     EJECT.
006100*
006110 G-PRINT-RUN-SUMMARY SECTION.
006120*
006130 G-010.
006140     MOVE SPACES                TO WS-RUN-SUMMARY-LINE.
006150     MOVE WS-FLIGHTS-PROCESSED  TO RS-FLIGHTS-PROCESSED.
006160     MOVE WS-RT-TRANS-ACCEPTED  TO RS-TRANS-ACCEPTED.
006170     MOVE WS-RT-TOTAL-REVENUE   TO RS-TOTAL-REVENUE.
006180     MOVE WS-RUN-SUMMARY-LINE   TO ML-MANIFEST-LINE.
006190     PERFORM J-PUT-MANIFEST-LINE THRU J-EXIT.
006200*
006210 END-G-PRINT-RUN-SUMMARY.
006220     EXIT.
006230 G-EXIT.
006240     EXIT.
006250     EJECT.
006260*
006270 H-PRINT-EXCEPT-TRAILER SECTION.
006280*
006290 H-010.
006300     MOVE SPACES               TO WS-EXCEPT-TRAILER-LINE.
006310     MOVE WS-RT-TRANS-REJECTED TO XT-REJECT-COUNT.
006320     MOVE WS-EXCEPT-TRAILER-LINE TO EL-EXCEPT-LINE.
006330     PERFORM K-PUT-EXCEPT-LINE THRU K-EXIT.
006340*
006350 END-H-PRINT-EXCEPT-TRAILER.
006360     EXIT.
006370 H-EXIT.
006380     EXIT.
006390     EJECT.
006400*
006410 I-WRITE-MANIFEST-LINE SECTION.
006420*
006430* Shared by C-FLUSH-FLIGHT-TOTALS, which builds its line in
006440* WS-CABIN-TOTAL-LINE rather than moving straight to the FD,
006450* since the cabin loop may write more than one line per call.
006460*
006470 I-010.
006480     MOVE WS-CABIN-TOTAL-LINE TO ML-MANIFEST-LINE.
006490     PERFORM J-PUT-MANIFEST-LINE THRU J-EXIT.
006500*
006510 END-I-WRITE-MANIFEST-LINE.
006520     EXIT.
006530 I-EXIT.
006540     EXIT.
006550     EJECT.
006560*
006570 J-PUT-MANIFEST-LINE SECTION.
006580*
006590* The common WRITE for MANIFEST-RPT -- takes a page break before
006600* the line if the page is full, then writes whatever is already
006610* sitting in ML-MANIFEST-LINE.
006620*
006630 J-010.
006640     IF  WS-ML-LINE-COUNT >= WS-ML-LINES-PER-PAGE
006650         PERFORM J1-MANIFEST-PAGE-HEADER THRU J1-EXIT
006660     END-IF.
006670*
006680     WRITE ML-MANIFEST-LINE.
006690*
006700     IF  NOT WS-MANIFEST-OK
006710         DISPLAY 'RSVT03 - MANIFEST WRITE ERROR - STATUS = '
006720                                         WS-MANIFEST-STATUS
006730         MOVE 16 TO RETURN-CODE
006740         GOBACK
006750     END-IF.
006760     ADD 1 TO WS-ML-LINE-COUNT.
006770*
006780 END-J-PUT-MANIFEST-LINE.
006790     EXIT.
006800 J-EXIT.
006810     EXIT.
006820     EJECT.
006830*
006840 J1-MANIFEST-PAGE-HEADER SECTION.
006850*
006860 J1-010.
006870     ADD 1 TO WS-ML-PAGE-NUMBER.
006880     MOVE WS-RT-RUN-DATE      TO WS-RUN-DATE-X.
006890     MOVE SPACES              TO WS-PAGE-HEADER-LINE.
006900     MOVE WS-RDP-CCYY         TO PH-RUN-CCYY.
006910     MOVE WS-RDP-MM           TO PH-RUN-MM.
006920     MOVE WS-RDP-DD           TO PH-RUN-DD.
006930     MOVE 'BOARDING MANIFEST       ' TO PH-REPORT-TITLE.
006940     MOVE WS-ML-PAGE-NUMBER   TO PH-PAGE-NUMBER.
006950     MOVE WS-PAGE-HEADER-LINE TO ML-MANIFEST-LINE.
006960*
006970     WRITE ML-MANIFEST-LINE.
006980*
006990     IF  NOT WS-MANIFEST-OK
007000         DISPLAY 'RSVT03 - MANIFEST WRITE ERROR - STATUS = '
007010                                         WS-MANIFEST-STATUS
007020         MOVE 16 TO RETURN-CODE
007030         GOBACK
007040     END-IF.
007050     MOVE ZERO TO WS-ML-LINE-COUNT.
007060*
007070 END-J1-MANIFEST-PAGE-HEADER.
007080     EXIT.
007090 J1-EXIT.
007100     EXIT.
007110     EJECT.
007120*
007130 K-PUT-EXCEPT-LINE SECTION.
007140*
007150* The common WRITE for EXCEPT-RPT, paged independently of
007160* MANIFEST-RPT.
007170*
007180 K-010.
007190     IF  WS-EL-LINE-COUNT >= WS-EL-LINES-PER-PAGE
007200         PERFORM K1-EXCEPT-PAGE-HEADER THRU K1-EXIT
007210     END-IF.
007220*
007230     WRITE EL-EXCEPT-LINE.
007240*
007250     IF  NOT WS-EXCEPT-OK
007260         DISPLAY 'RSVT03 - EXCEPT WRITE ERROR - STATUS = '
007270                                         WS-EXCEPT-STATUS
007280         MOVE 16 TO RETURN-CODE
007290         GOBACK
007300     END-IF.
007310     ADD 1 TO WS-EL-LINE-COUNT.
007320*
007330 END-K-PUT-EXCEPT-LINE.
007340     EXIT.
007350 K-EXIT.
007360     EXIT.
007370     EJECT.
007380*
007390 K1-EXCEPT-PAGE-HEADER SECTION.
007400*
007410 K1-010.
007420     ADD 1 TO WS-EL-PAGE-NUMBER.
007430     MOVE WS-RT-RUN-DATE      TO WS-RUN-DATE-X.
007440     MOVE SPACES              TO WS-PAGE-HEADER-LINE.
007450     MOVE WS-RDP-CCYY         TO PH-RUN-CCYY.
007460     MOVE WS-RDP-MM           TO PH-RUN-MM.
007470     MOVE WS-RDP-DD           TO PH-RUN-DD.
007480     MOVE 'TRANSACTION EXCEPTIONS  ' TO PH-REPORT-TITLE.
007490     MOVE WS-EL-PAGE-NUMBER   TO PH-PAGE-NUMBER.
007500     MOVE WS-PAGE-HEADER-LINE TO EL-EXCEPT-LINE.
007510*
007520     WRITE EL-EXCEPT-LINE.
007530*
007540     IF  NOT WS-EXCEPT-OK
007550         DISPLAY 'RSVT03 - EXCEPT WRITE ERROR - STATUS = '
007560                                         WS-EXCEPT-STATUS
007570         MOVE 16 TO RETURN-CODE
007580         GOBACK
007590     END-IF.
007600     MOVE ZERO TO WS-EL-LINE-COUNT.
007610*
007620 END-K1-EXCEPT-PAGE-HEADER.
007630     EXIT.
007640 K1-EXIT.
007650     EXIT.
