000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. RSVT02.
000120 AUTHOR.       R W KIRKLAND.
000130 INSTALLATION. RESERVATION ACCOUNTING UNIT.
000140 DATE-WRITTEN. SEPTEMBER 1987.
000150 DATE-COMPILED.
000160 SECURITY.     COMPANY CONFIDENTIAL.
000170*
000180*-------------------------------------------------------------*
000190*                                                             *
000200*               @BANNER_START@                                *
000210*      rsvt02.cbl                                             *
000220*      (C) Copyright 1987. Reservation Accounting Unit.       *
000230*                                                             *
000240* Element of the Passenger Revenue Batch Posting suite.       *
000250*               @BANNER_END@                                  *
000260*                                                             *
000270*-------------------------------------------------------------*
000280*
000290***************************************************************
000300*
000310*    DESCRIPTION
000320*
000330* This program is the posting-rule engine for the nightly
000340* booking apply run. It is CALLed once per transaction by the
000350* driver, RSVT01, and decides whether the transaction is to be
000360* accepted or rejected, and if accepted what the new flight
000370* and seat-hold figures must be. RSVT02 performs no file I-O
000380* of its own -- RSVT01 owns FLTMAST and SEATHOLD and passes
000390* their current contents in and takes the updated contents
000400* back out, the same way the account CRUD engine this suite
000410* was built from is designed to be LINKed to by any number of
000420* front ends, except here there is exactly one front end and
000430* the link is a plain CALL rather than EXEC CICS LINK.
000440*
000450***************************************************************
000460*     AMENDMENT HISTORY
000470*
000480*      DATE        INIT  TICKET      DESCRIPTION
000490*      09/14/87    RWK   RSV-0014    ORIGINAL PROGRAM
000500*      03/11/89    RWK   RSV-0088    MINORS RULE ADDED
000510*      06/30/92    DKP   RSV-0190    THIRD CABIN (COACH) ADDED
000520*      11/29/90    DKP   RSV-0140    CANCEL/AMEND REFUND BANDS
000530*      04/03/93    DKP   RSV-0203    AMEND REQUEST SUPPORTED
000540*      06/14/94    DKP   RSV-0218    FILE I-O MOVED OUT TO
000550*                                    RSVT01 -- SEE RSVCTRAN
000560*      01/18/99    SJH   RSV-Y2K1   Y2K -- DATE FIELDS NOW      000903RSVY2K1
000570*                                   CCYYMMDD THROUGHOUT         000904RSVY2K1
000580*      03/14/01    JKR   RSV-0240    WS-BAND-SUBSCRIPT AND
000590*                                    WS-CABIN-SUB PULLED OUT TO
000600*                                    77-LEVEL ITEMS
000610*      09/08/02    MTB   RSV-0252    REFUND BAND TABLE SEARCH
000620*                                    RE-TESTED FOR COACH ADDED
000630*                                    UNDER RSV-0190
000640*      02/19/04    MTB   RSV-0271    MINOR RULE CUTOFF AGE
000650*                                    CONFIRMED AGAINST LEGAL
000660*                                    REVIEW, NO CODE CHANGE
000670*      06/02/05    SJH   RSV-0281    SURCHARGE PCT TABLE WIDENED
000680*                                    FOR NEW PREMIUM BAND
000690*      08/17/07    DWP   RSV-0304    ANNUAL DR TEST -- NO LOGIC
000700*                                    CHANGE, RECOMPILED ONLY
000710*      01/09/09    DWP   RSV-0319    REVIEWED FOR SOX CONTROLS
000720*                                    SIGN-OFF, NO CODE CHANGE
000730*
000740***************************************************************
000750*     FILES
000760*
000770*     NONE -- see RSV-0218 above.
000780*
000790***************************************************************
000800*     CALLED BY
000810*
000820*     RSVT01 - nightly posting driver
000830*
000840***************************************************************
000850*     COPYBOOKS
000860*
000870*     RSVWLITS - Common working storage (reason codes, money
000880*                rule tables).
000890*     RSVWFLT  - Flight inventory master record layout.
000900*     RSVWTRN  - Booking transaction record layout.
000910*     RSVWHLD  - Seat hold ledger record layout.
000920*     RSVWERRH - Reject-interface layout.
000930*     RSVCTRAN - CALL interface control block.
000940*
000950***************************************************************
000960*
000970 ENVIRONMENT DIVISION.
000980 CONFIGURATION SECTION.
000990 SPECIAL-NAMES.
001000     C01 IS TOP-OF-FORM
001010     CLASS RSV-NUMERIC-CLASS IS '0' THRU '9'.
001020 DATA DIVISION.
001030*
001040 WORKING-STORAGE SECTION.
001050*
001060*    Standalone scratch items -- kept as 77-levels, the house's
001070*    older habit for a lone switch or counter that does not
001080*    belong to any larger record, rather than parked under a
001090*    01-level group of its own.
001100*
001110 77  WS-BAND-SUBSCRIPT                 PIC 9(01) COMP VALUE 1.
001120 77  WS-CABIN-SUB                      PIC 9(01) COMP VALUE 1.
001130*
001140*    Store eye-catcher details to aid dump reading
001150*
001160 01  WS-DEBUG-DETAILS.
001170        05  FILLER                     PIC X(32)
001180              VALUE 'RSVT02-------WORKING STORAGE  '.
001190        05  WS-PROGRAM-NAME            PIC X(08) VALUE 'RSVT02'.
001200*
001210* These fields hold the band located in the surcharge and
001220* refund tables while a fare is being computed or reversed --
001230* WS-BAND-SUBSCRIPT itself is a 77-level, declared above.
001240     05  WS-SURCHARGE-PCT              PIC 9(03) COMP VALUE 100.
001250     05  WS-REFUND-PCT                 PIC 9(03) COMP VALUE 0.
001260*
001270* Work area used while computing a fare -- carried as a signed
001280* field wide enough to hold an intermediate product before the
001290* result is truncated back down into SH-FARE-POSTED/
001300* FM-CABIN-REVENUE.
001310*
001320     05  WS-FARE-WORK                  PIC S9(9)V99 COMP-3.
001330     05  WS-FARE-WORK-X REDEFINES WS-FARE-WORK.
001340         10  FILLER                    PIC X(04).
001350         10  WS-FARE-WORK-SIGN         PIC X(01).
001360*
001370* The cabin subscript located by translating a one-character
001380* cabin code (F/B/Y) into the 1/2/3 used to index FM-CABIN-DATA --
001390* WS-CABIN-SUB itself is a 77-level, declared above.
001400     05  WS-NEW-CABIN-SUB              PIC 9(01) COMP VALUE 1.
001410     05  WS-OLD-CABIN-SUB              PIC 9(01) COMP VALUE 1.
001420*
001430* The proposed sold-seat count is built up here before it is
001440* tested against FM-OVERBOOK-PCT so that B-VALIDATE-CABIN has
001450* one comparison to make rather than repeating the arithmetic
001460* for each caller.
001470*
001480     05  WS-PROPOSED-SOLD              PIC 9(05) COMP.
001490     05  WS-ALLOWED-CEILING            PIC 9(05) COMP.
001500*
001510 01  FILLER.
001520     05  FILLER                        PIC X(36) VALUE
001530         '********  RSVWLITS COPYBOOK  *******'.
001540     COPY RSVWLITS.
001550*
001560 01  FILLER.
001570     05  FILLER                        PIC X(36) VALUE
001580         '********  LINKAGE SECTION   ********'.
001590*
001600 EJECT.
001610 LINKAGE SECTION.
001620*
001630 01  LK-RSV-CTRAN.
001640     COPY RSVCTRAN.
001650*
001660*    BT-TRANSACTION-RECORD and FM-FLIGHT-RECORD are already
001670*    full 01-level records inside their own copy books, so they
001680*    are COPYd straight in here rather than nested under an
001690*    LK- record name of our own.
001700*
001710     COPY RSVWTRN.
001720*
001730     COPY RSVWFLT.
001740*
001750 01  LK-WS-HOLD-REC.
001760     COPY RSVWHLD.
001770*
001780 01  LK-WS-ERRH-INTERFACE.
001790     COPY RSVWERRH.
001800*
001810 EJECT.
001820 PROCEDURE DIVISION USING LK-RSV-CTRAN
001830                          BT-TRANSACTION-RECORD
001840                          FM-FLIGHT-RECORD
001850                          LK-WS-HOLD-REC
001860                          LK-WS-ERRH-INTERFACE.
001870*
001880 RSVT02-MAIN SECTION.
001890*
001900* Reject anything we cannot safely evaluate before we look at
001910* a single business rule -- a driver and engine that are out
001920* of step on the interface version are not allowed to guess.
001930*
001940 RSVT02-010.
001950     IF  NOT CT-CORRECT-VERSION
001960         MOVE 'NV' TO CT-REASON-CODE
001970         SET CT-RESULT-REJECTED TO TRUE
001980         GO TO END-RSVT02-MAIN
001990     END-IF.
002000*
002010     SET CT-HOLD-ACTION-NONE TO TRUE.
002020     MOVE SPACES               TO CT-REASON-CODE.
002030     MOVE ZERO                 TO CT-FARE-DELTA.
002040     SET CT-RESULT-ACCEPTED    TO TRUE.
002050*
002060 RSVT02-020.
002070*
002080     PERFORM A-ANALYZE-REQUEST THRU A-EXIT.
002090*
002100     IF  CT-RESULT-REJECTED
002110         GO TO END-RSVT02-MAIN
002120     END-IF.
002130*
002140     EVALUATE TRUE
002150         WHEN CT-REQ-ADD
002160             PERFORM B-VALIDATE-CABIN THRU B-EXIT
002170             IF  CT-RESULT-ACCEPTED
002180                 PERFORM C-ADD-BOOKING THRU C-EXIT
002190             END-IF
002200         WHEN CT-REQ-CANCEL
002210             PERFORM D-CANCEL-BOOKING THRU D-EXIT
002220         WHEN CT-REQ-AMEND
002230             PERFORM E-AMEND-BOOKING THRU E-EXIT
002240     END-EVALUATE.
002250*
002260 END-RSVT02-MAIN.
002270*
002280     IF  CT-RESULT-REJECTED
002290         PERFORM F-BUILD-REJECT THRU F-EXIT
002300     END-IF.
002310*
002320     GOBACK.
002330     EJECT.
002340*
002350 A-ANALYZE-REQUEST SECTION.
002360*
002370* Before any money or seat rule is applied, the flight itself
002380* must exist and be open, and the cabin code on the transaction
002390* must translate to a subscript we recognize.
002400*
002410 A-010.
002420     IF  NOT CT-FLIGHT-FOUND
002430         MOVE WS-LITS-REASON-FN TO CT-REASON-CODE
002440         SET CT-RESULT-REJECTED TO TRUE
002450         GO TO END-A-ANALYZE-REQUEST
002460     END-IF.
002470*
002480     IF  NOT FM-STATUS-SCHEDULED
002490         MOVE WS-LITS-REASON-FC TO CT-REASON-CODE
002500         SET CT-RESULT-REJECTED TO TRUE
002510         GO TO END-A-ANALYZE-REQUEST
002520     END-IF.
002530*
002540 A-020.
002550     EVALUATE BT-CABIN-CODE
002560         WHEN 'F'
002570             MOVE WS-LITS-CABIN-FIRST    TO WS-CABIN-SUB
002580         WHEN 'B'
002590             MOVE WS-LITS-CABIN-BUSINESS TO WS-CABIN-SUB
002600         WHEN 'Y'
002610             MOVE WS-LITS-CABIN-COACH    TO WS-CABIN-SUB
002620         WHEN OTHER
002630             MOVE WS-LITS-REASON-CB TO CT-REASON-CODE
002640             SET CT-RESULT-REJECTED TO TRUE
002650     END-EVALUATE.
002660*
002670 END-A-ANALYZE-REQUEST.
002680     EXIT.
002690 A-EXIT.
002700     EXIT.
002710     EJECT.
002720*
002730 B-VALIDATE-CABIN SECTION.
002740*
002750* Applies BUSINESS RULES 2, 3 and 4 against the cabin located
002760* by A-020 -- this section is shared by a plain ADD and by the
002770* new side of an AMEND, since both are asking "can this many
002780* more seats go into this cabin."
002790*
002800* This section is performed from the following sections -
002810*      RSVT02-MAIN
002820*      E-AMEND-BOOKING
002830*
002840 B-010.
002850     IF  FM-CABIN-CAPACITY (WS-CABIN-SUB) = ZERO
002860         MOVE WS-LITS-REASON-CB TO CT-REASON-CODE
002870         SET CT-RESULT-REJECTED TO TRUE
002880         GO TO END-B-VALIDATE-CABIN
002890     END-IF.
002900*
002910 B-020.
002920*
002930* RSV-0140 note: the allowed ceiling is always truncated down,
002940* never rounded up, so the carrier is never on the hook for a
002950* fractional extra seat -- a straight integer divide does that
002960* for us since WS-ALLOWED-CEILING is a COMP item.
002970*
002980     COMPUTE WS-ALLOWED-CEILING =
002990         FM-CABIN-CAPACITY (WS-CABIN-SUB) * FM-OVERBOOK-PCT / 100.
003000     COMPUTE WS-PROPOSED-SOLD =
003010         FM-CABIN-SOLD (WS-CABIN-SUB) + BT-SEAT-COUNT.
003020*
003030     IF  WS-PROPOSED-SOLD > WS-ALLOWED-CEILING
003040         MOVE WS-LITS-REASON-CF TO CT-REASON-CODE
003050         SET CT-RESULT-REJECTED TO TRUE
003060         GO TO END-B-VALIDATE-CABIN
003070     END-IF.
003080*
003090 B-030.
003100     IF  BT-PASSENGER-MINOR
003110     AND FM-MINORS-NOT-OK
003120         MOVE WS-LITS-REASON-UM TO CT-REASON-CODE
003130         SET CT-RESULT-REJECTED TO TRUE
003140     END-IF.
003150*
003160 END-B-VALIDATE-CABIN.
003170     EXIT.
003180 B-EXIT.
003190     EXIT.
003200     EJECT.
003210*
003220 C-ADD-BOOKING SECTION.
003230*
003240* A request to ADD a seat requires that no hold already exists
003250* for this PNR on this flight (BUSINESS RULE 5), then posts the
003260* fare and the seat count (BUSINESS RULE 6).
003270*
003280 C-010.
003290     IF  CT-HOLD-FOUND
003300         MOVE WS-LITS-REASON-DH TO CT-REASON-CODE
003310         SET CT-RESULT-REJECTED TO TRUE
003320         GO TO END-C-ADD-BOOKING
003330     END-IF.
003340*
003350 C-020.
003360     PERFORM G-COMPUTE-FARE THRU G-EXIT.
003370*
003380     ADD BT-SEAT-COUNT
003390         TO FM-CABIN-SOLD (WS-CABIN-SUB).
003400     ADD WS-FARE-WORK
003410         TO FM-CABIN-REVENUE (WS-CABIN-SUB)
003420         TO CT-FARE-DELTA.
003430*
003440     MOVE BT-CABIN-CODE     TO SH-CABIN-CODE.
003450     MOVE BT-SEAT-COUNT     TO SH-SEAT-COUNT.
003460     MOVE WS-FARE-WORK      TO SH-FARE-POSTED.
003470     SET CT-HOLD-ACTION-WRITE TO TRUE.
003480*
003490 END-C-ADD-BOOKING.
003500     EXIT.
003510 C-EXIT.
003520     EXIT.
003530     EJECT.
003540*
003550 D-CANCEL-BOOKING SECTION.
003560*
003570* BUSINESS RULE 7. A cancel must match an existing hold; the
003580* seats and a day-banded share of the posted fare are given
003590* back to the flight and the hold is removed.
003600*
003610 D-010.
003620     IF  NOT CT-HOLD-FOUND
003630         MOVE WS-LITS-REASON-NH TO CT-REASON-CODE
003640         SET CT-RESULT-REJECTED TO TRUE
003650         GO TO END-D-CANCEL-BOOKING
003660     END-IF.
003670*
003680 D-020.
003690     PERFORM H-RELEASE-HOLD THRU H-EXIT.
003700     SET CT-HOLD-ACTION-DELETE TO TRUE.
003710*
003720 END-D-CANCEL-BOOKING.
003730     EXIT.
003740 D-EXIT.
003750     EXIT.
003760     EJECT.
003770*
003780 E-AMEND-BOOKING SECTION.
003790*
003800* BUSINESS RULE 8. The old cabin's seats and fare share are
003810* released first (H-RELEASE-HOLD), then the new cabin is
003820* checked exactly as though it were a fresh add. If the new
003830* side fails, the release already applied to FM-CABIN-DATA and
003840* SH-FARE-POSTED must be backed out before we return, so that a
003850* rejected amend leaves FLTMAST and SEATHOLD exactly as RSVT01
003860* found them.
003870*
003880 E-010.
003890     IF  NOT CT-HOLD-FOUND
003900         MOVE WS-LITS-REASON-NH TO CT-REASON-CODE
003910         SET CT-RESULT-REJECTED TO TRUE
003920         GO TO END-E-AMEND-BOOKING
003930     END-IF.
003940*
003950 E-020.
003960     MOVE WS-CABIN-SUB  TO WS-OLD-CABIN-SUB.
003970     PERFORM H-RELEASE-HOLD THRU H-EXIT.
003980*
003990 E-030.
004000*
004010* BT-AMEND-NEW-CABIN replaces BT-CABIN-CODE for the purpose of
004020* the new-side check -- A-020's translation is repeated here
004030* against the amend-to cabin rather than the original one.
004040*
004050     EVALUATE BT-AMEND-NEW-CABIN
004060         WHEN 'F'
004070             MOVE WS-LITS-CABIN-FIRST    TO WS-CABIN-SUB
004080         WHEN 'B'
004090             MOVE WS-LITS-CABIN-BUSINESS TO WS-CABIN-SUB
004100         WHEN 'Y'
004110             MOVE WS-LITS-CABIN-COACH    TO WS-CABIN-SUB
004120         WHEN OTHER
004130             MOVE WS-LITS-REASON-CB TO CT-REASON-CODE
004140             SET CT-RESULT-REJECTED TO TRUE
004150     END-EVALUATE.
004160*
004170     IF  CT-RESULT-REJECTED
004180         PERFORM EA-UNDO-RELEASE THRU EA-EXIT
004190         GO TO END-E-AMEND-BOOKING
004200     END-IF.
004210*
004220 E-040.
004230     MOVE WS-CABIN-SUB     TO WS-NEW-CABIN-SUB.
004240     PERFORM B-VALIDATE-CABIN THRU B-EXIT.
004250*
004260     IF  CT-RESULT-REJECTED
004270         PERFORM EA-UNDO-RELEASE THRU EA-EXIT
004280         GO TO END-E-AMEND-BOOKING
004290     END-IF.
004300*
004310 E-050.
004320     MOVE BT-AMEND-NEW-CABIN TO BT-CABIN-CODE.
004330     PERFORM G-COMPUTE-FARE THRU G-EXIT.
004340*
004350     ADD BT-SEAT-COUNT
004360         TO FM-CABIN-SOLD (WS-CABIN-SUB).
004370     ADD WS-FARE-WORK
004380         TO FM-CABIN-REVENUE (WS-CABIN-SUB)
004390         TO CT-FARE-DELTA.
004400*
004410     MOVE BT-CABIN-CODE     TO SH-CABIN-CODE.
004420     MOVE BT-SEAT-COUNT     TO SH-SEAT-COUNT.
004430     MOVE WS-FARE-WORK      TO SH-FARE-POSTED.
004440     SET CT-HOLD-ACTION-REWRITE TO TRUE.
004450*
004460 END-E-AMEND-BOOKING.
004470     EXIT.
004480 E-EXIT.
004490     EXIT.
004500     EJECT.
004510*
004520 EA-UNDO-RELEASE SECTION.
004530*
004540* Backs out exactly what H-RELEASE-HOLD applied to the old
004550* cabin, using the subscript E-020 saved before the new side
004560* was tried.
004570*
004580 EA-010.
004590     ADD SH-SEAT-COUNT
004600         TO FM-CABIN-SOLD (WS-OLD-CABIN-SUB).
004610     ADD WS-FARE-WORK
004620         TO FM-CABIN-REVENUE (WS-OLD-CABIN-SUB)
004630         TO CT-FARE-DELTA.
004640     SET CT-HOLD-ACTION-NONE TO TRUE.
004650*
004660 END-EA-UNDO-RELEASE.
004670     EXIT.
004680 EA-EXIT.
004690     EXIT.
004700     EJECT.
004710*
004720 F-BUILD-REJECT SECTION.
004730*
004740* Packs the reject interface for a transaction this engine has
004750* turned down, looking the reason text up against the code
004760* already placed in CT-REASON-CODE.
004770*
004780 F-010.
004790     MOVE BT-PNR            TO WS-ERRH-PNR.
004800     MOVE BT-FLIGHT-NUMBER  TO WS-ERRH-FLIGHT-NUMBER.
004810     MOVE BT-DEPART-DATE    TO WS-ERRH-DEPART-DATE.
004820     MOVE BT-TRAN-CODE      TO WS-ERRH-TRAN-CODE.
004830     MOVE CT-REASON-CODE    TO WS-ERRH-REASON-CODE.
004840*
004850     EVALUATE CT-REASON-CODE
004860         WHEN WS-LITS-REASON-FN
004870             MOVE WS-LITS-TEXT-FN TO WS-ERRH-REASON-TEXT
004880         WHEN WS-LITS-REASON-FC
004890             MOVE WS-LITS-TEXT-FC TO WS-ERRH-REASON-TEXT
004900         WHEN WS-LITS-REASON-CB
004910             MOVE WS-LITS-TEXT-CB TO WS-ERRH-REASON-TEXT
004920         WHEN WS-LITS-REASON-CF
004930             MOVE WS-LITS-TEXT-CF TO WS-ERRH-REASON-TEXT
004940         WHEN WS-LITS-REASON-UM
004950             MOVE WS-LITS-TEXT-UM TO WS-ERRH-REASON-TEXT
004960         WHEN WS-LITS-REASON-DH
004970             MOVE WS-LITS-TEXT-DH TO WS-ERRH-REASON-TEXT
004980         WHEN WS-LITS-REASON-NH
004990             MOVE WS-LITS-TEXT-NH TO WS-ERRH-REASON-TEXT
005000         WHEN 'NV'
005010             MOVE 'INTERFACE VERSION MISMATCH    '
005020                                   TO WS-ERRH-REASON-TEXT
005030     END-EVALUATE.
005040*
005050 END-F-BUILD-REJECT.
005060     EXIT.
005070 F-EXIT.
005080     EXIT.
005090     EJECT.
005100*
005110 G-COMPUTE-FARE SECTION.
005120*
005130* BUSINESS RULE 6. Locates the walk-up surcharge band for
005140* BT-DAYS-TO-DEPART and posts base fare times surcharge times
005150* seat count into WS-FARE-WORK.
005160*
005170 G-010.
005180     EVALUATE TRUE
005190         WHEN BT-DAYS-TO-DEPART >= WS-LITS-SURCH-MIN-DAYS
005200             MOVE WS-LITS-SURCH-PCT-01 TO WS-SURCHARGE-PCT
005210         WHEN BT-DAYS-TO-DEPART >= WS-LITS-SURCH-MIN-DAYS-02
005220             MOVE WS-LITS-SURCH-PCT-02 TO WS-SURCHARGE-PCT
005230         WHEN BT-DAYS-TO-DEPART >= WS-LITS-SURCH-MIN-DAYS-03
005240             MOVE WS-LITS-SURCH-PCT-03 TO WS-SURCHARGE-PCT
005250         WHEN OTHER
005260             MOVE WS-LITS-SURCH-PCT-04 TO WS-SURCHARGE-PCT
005270     END-EVALUATE.
005280*
005290 G-020.
005300     COMPUTE WS-FARE-WORK ROUNDED =
005310         FM-CABIN-BASE-FARE (WS-CABIN-SUB)
005320             * WS-SURCHARGE-PCT / 100 * BT-SEAT-COUNT.
005330*
005340 END-G-COMPUTE-FARE.
005350     EXIT.
005360 G-EXIT.
005370     EXIT.
005380     EJECT.
005390*
005400 H-RELEASE-HOLD SECTION.
005410*
005420* Shared by D-CANCEL-BOOKING and the old-side step of
005430* E-AMEND-BOOKING -- BUSINESS RULE 7's day-banded refund table,
005440* applied against SH-FARE-POSTED and SH-SEAT-COUNT rather than
005450* the incoming transaction, since what is being given back is
005460* what was posted when the seat was sold, not today's fare.
005470*
005480 H-010.
005490     EVALUATE TRUE
005500         WHEN BT-DAYS-TO-DEPART >= WS-LITS-REFUND-MIN-DAYS
005510             MOVE WS-LITS-REFUND-PCT-01 TO WS-REFUND-PCT
005520         WHEN BT-DAYS-TO-DEPART >= WS-LITS-REFUND-MIN-DAYS-02
005530             MOVE WS-LITS-REFUND-PCT-02 TO WS-REFUND-PCT
005540         WHEN OTHER
005550             MOVE WS-LITS-REFUND-PCT-03 TO WS-REFUND-PCT
005560     END-EVALUATE.
005570*
005580 H-020.
005590     COMPUTE WS-FARE-WORK ROUNDED =
005600         SH-FARE-POSTED * WS-REFUND-PCT / 100.
005610*
005620     SUBTRACT SH-SEAT-COUNT
005630         FROM FM-CABIN-SOLD (WS-CABIN-SUB).
005640     SUBTRACT WS-FARE-WORK FROM FM-CABIN-REVENUE (WS-CABIN-SUB)
005650                                CT-FARE-DELTA.
005660*
005670 END-H-RELEASE-HOLD.
005680     EXIT.
005690 H-EXIT.
005700     EXIT.
