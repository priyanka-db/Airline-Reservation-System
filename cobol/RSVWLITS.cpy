000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      rsvwlits.cpy                                            *
000140*      (C) Copyright 1987. Reservation Accounting Unit.        *
000150*                                                              *
000160* Element of the Passenger Revenue Batch Posting suite.        *
000170*               @BANNER_END@                                   *
000180*                                                              *
000190*--------------------------------------------------------------*
000200*
000210* Various values which the posting engine and the report      *
000220* writer both need are kept in this one copy book so that a   *
000230* change to a rule -- the overbooking ceiling, a surcharge     *
000240* band, a refund band -- is made in exactly one place.         *
000250*
000260*    AMENDMENT HISTORY
000270*
000280*    DATE       INIT  TICKET     DESCRIPTION
000290*    09/14/87   RWK   RSV-0014   ORIGINAL COPY BOOK
000300*    02/02/88   RWK   RSV-0061   ADDED FILE-STATUS LITERALS
000310*    11/29/90   DKP   RSV-0140   REFUND BAND TABLE ADDED
000320*    04/03/93   DKP   RSV-0203   SURCHARGE BAND TABLE ADDED
000330*    01/18/99   SJH   RSV-Y2K1  Y2K -- RUN-DATE NOW CENTURY-FULL 000227RSVY2K1
000340*
000350     05  WS-LITS-FILES-FLIGHT        PIC X(08) VALUE 'FLTMAST'.
000360     05  WS-LITS-FILES-TRANS         PIC X(08) VALUE 'BKGTRAN'.
000370     05  WS-LITS-FILES-HOLDS         PIC X(08) VALUE 'SEATHOLD'.
000380     05  WS-LITS-FILES-MANIFEST      PIC X(08) VALUE 'MANIFEST'.
000390     05  WS-LITS-FILES-EXCEPT        PIC X(08) VALUE 'EXCEPRPT'.
000400*
000410* Reject-reason codes posted by RSVT02 and printed by RSVT03.
000420* Kept here, rather than as 88-levels on the transaction, since
000430* both programs need the literal two characters for the report.
000440*
000450     05  WS-LITS-REASON-FN           PIC X(02) VALUE 'FN'.
000460     05  WS-LITS-TEXT-FN             PIC X(30) VALUE
000470         'FLIGHT NOT FOUND              '.
000480     05  WS-LITS-REASON-FC           PIC X(02) VALUE 'FC'.
000490     05  WS-LITS-TEXT-FC             PIC X(30) VALUE
000500         'FLIGHT CLOSED OR CANCELLED     '.
000510     05  WS-LITS-REASON-CB           PIC X(02) VALUE 'CB'.
000520     05  WS-LITS-TEXT-CB             PIC X(30) VALUE
000530         'CABIN NOT AVAILABLE            '.
000540     05  WS-LITS-REASON-CF           PIC X(02) VALUE 'CF'.
000550     05  WS-LITS-TEXT-CF             PIC X(30) VALUE
000560         'CABIN FULL                     '.
000570     05  WS-LITS-REASON-UM           PIC X(02) VALUE 'UM'.
000580     05  WS-LITS-TEXT-UM             PIC X(30) VALUE
000590         'MINOR NOT PERMITTED THIS FLT   '.
000600     05  WS-LITS-REASON-DH           PIC X(02) VALUE 'DH'.
000610     05  WS-LITS-TEXT-DH             PIC X(30) VALUE
000620         'DUPLICATE SEAT HOLD            '.
000630     05  WS-LITS-REASON-NH           PIC X(02) VALUE 'NH'.
000640     05  WS-LITS-TEXT-NH             PIC X(30) VALUE
000650         'NO SEAT HOLD ON FILE           '.
000660*
000670* Overbooking and money-rule constants -- RSV-0061, RSV-0140,
000680* RSV-0203.
000690*
000700     05  WS-LITS-CABIN-FIRST         PIC 9(01) COMP VALUE 1.
000710     05  WS-LITS-CABIN-BUSINESS      PIC 9(01) COMP VALUE 2.
000720     05  WS-LITS-CABIN-COACH         PIC 9(01) COMP VALUE 3.
000730*
000740* Walk-up surcharge table, keyed by days-to-depart band, applied
000750* to the cabin base fare on an ADD (and on the new side of an
000760* AMEND). Held as a table so RSV-0203 could widen the bands
000770* without touching procedure logic.
000780*
000790     05  WS-LITS-SURCHARGE-TABLE.
000800         10  WS-LITS-SURCH-MIN-DAYS  PIC 9(03) COMP VALUE 21.
000810         10  WS-LITS-SURCH-PCT-01    PIC 9(03) COMP VALUE 100.
000820         10  WS-LITS-SURCH-MIN-DAYS-02
000830                                     PIC 9(03) COMP VALUE 7.
000840         10  WS-LITS-SURCH-PCT-02    PIC 9(03) COMP VALUE 115.
000850         10  WS-LITS-SURCH-MIN-DAYS-03
000860                                     PIC 9(03) COMP VALUE 1.
000870         10  WS-LITS-SURCH-PCT-03    PIC 9(03) COMP VALUE 135.
000880         10  WS-LITS-SURCH-PCT-04    PIC 9(03) COMP VALUE 160.
000890*
000900* Cancel / amend-release refund table, keyed the same way and
000910* applied to SH-FARE-POSTED when seats are given up -- RSV-0140.
000920*
000930     05  WS-LITS-REFUND-TABLE.
000940         10  WS-LITS-REFUND-MIN-DAYS PIC 9(03) COMP VALUE 7.
000950         10  WS-LITS-REFUND-PCT-01   PIC 9(03) COMP VALUE 100.
000960         10  WS-LITS-REFUND-MIN-DAYS-02
000970                                     PIC 9(03) COMP VALUE 1.
000980         10  WS-LITS-REFUND-PCT-02   PIC 9(03) COMP VALUE 50.
000990         10  WS-LITS-REFUND-PCT-03   PIC 9(03) COMP VALUE 0.
001000*
001010* WS-LITS-SURCHARGE-TABLE and WS-LITS-REFUND-TABLE are also
001020* addressable as flat percentage arrays for the rare case where
001030* a program wants to walk the bands in a loop rather than test
001040* them one at a time -- kept as a REDEFINES so both views stay
001050* in step automatically.
001060*
001070     05  WS-LITS-SURCHARGE-PCTS REDEFINES WS-LITS-SURCHARGE-TABLE.
001080         10  WS-LITS-SURCH-PCT-ARRAY PIC 9(03) COMP
001090                                     OCCURS 7 TIMES.
001100*
001110     05  FILLER                      PIC X(16) VALUE SPACES.
