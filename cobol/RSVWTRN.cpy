000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      rsvwtrn.cpy                                             *
000131*      (C) Copyright 1987. Reservation Accounting Unit.        *
000132*                                                              *
000133* Element of the Passenger Revenue Batch Posting suite.        *
000194*               @BANNER_END@                                   *
000195*                                                              *
000196*--------------------------------------------------------------*
000197*
000210* Layout of one record on BKGTRAN, the day's booking activity
000220* extracted from the reservations front end and sorted into
000230* flight-key sequence before this suite ever sees it. RSVT01
000240* reads this file; it is never written by anything in this
000250* suite.
000260*
000300*    AMENDMENT HISTORY
000310*
000320*    DATE       INIT  TICKET     DESCRIPTION
000330*    08/29/87   RWK   RSV-0005   ORIGINAL COPY BOOK
000340*    05/02/90   DKP   RSV-0133   ADDED BT-PASSENGER-TYPE
000350*    04/03/93   DKP   RSV-0203   ADDED BT-DAYS-TO-DEPART,
000360*                                AMEND FIELDS
000361*    01/18/99   SJH   RSV-Y2K1  Y2K -- TRAN/DEPART DATES CCYYMMDD000361RSVY2K1
000362*
000400 01  BT-TRANSACTION-RECORD.
000500*
000600     05  BT-TRAN-CODE                PIC X(01).
000700         88  BT-TRAN-ADD             VALUE 'A'.
000800         88  BT-TRAN-CANCEL          VALUE 'C'.
000900         88  BT-TRAN-AMEND           VALUE 'M'.
001000*
001100     05  BT-PNR                      PIC X(06).
001200*
001300     05  BT-FLIGHT-KEY.
001400         10  BT-FLIGHT-NUMBER        PIC X(05).
001500         10  BT-DEPART-DATE          PIC 9(08).
001600*
001700     05  BT-PASSENGER-NAME.
001800         10  BT-PASSENGER-SURNAME    PIC X(20).
001900         10  BT-PASSENGER-GIVEN      PIC X(15).
002000*
002100     05  BT-CABIN-CODE               PIC X(01).
002200     05  BT-SEAT-COUNT               PIC 9(01).
002300*
002400     05  BT-PASSENGER-TYPE           PIC X(01).
002500         88  BT-PASSENGER-ADULT      VALUE 'A'.
002600         88  BT-PASSENGER-CHILD      VALUE 'C'.
002700         88  BT-PASSENGER-MINOR      VALUE 'M'.
002800*
002900*    RSV-0203 -- computed by the front end from the booking
003000*    date and the flight's departure date and carried on the
003100*    transaction; this suite applies calendar arithmetic to
003200*    nothing, it only looks the band up.
003300*
003400     05  BT-DAYS-TO-DEPART           PIC 9(03).
003500*
003600*    RSV-0203 -- populated only when BT-TRAN-CODE is 'M'; the
003700*    cabin the passenger is moving to. Blank on an ADD or a
003800*    CANCEL.
003900*
004000     05  BT-AMEND-NEW-CABIN          PIC X(01).
004100*
004200     05  BT-AGENT-ID                 PIC X(06).
004300     05  BT-TRAN-DATE                PIC 9(08).
004400*
004500     05  BT-TRAN-DATE-PARTS REDEFINES BT-TRAN-DATE.
004600         10  BT-TRAN-CCYY            PIC 9(04).
004700         10  BT-TRAN-MM              PIC 9(02).
004800         10  BT-TRAN-DD              PIC 9(02).
004900*
005000     05  FILLER                      PIC X(19) VALUE SPACES.
