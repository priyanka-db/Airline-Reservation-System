000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      rsvctran.cpy                                            *
000131*      (C) Copyright 1987. Reservation Accounting Unit.        *
000132*                                                              *
000133* Element of the Passenger Revenue Batch Posting suite.        *
000194*               @BANNER_END@                                   *
000195*                                                              *
000196*--------------------------------------------------------------*
000197*
000210* CALL interface between the driver (RSVT01) and the posting
000220* engine (RSVT02) -- the batch equivalent of the DFHCOMMAREA
000230* interface the account suite's CRUD engine is written to
000240* receive, carried here as a CALL ... USING parameter instead
000250* of a commarea since there is no CICS task to hold one. The
000260* transaction itself travels as a separate parameter (the
000270* RSVWTRN layout); this block is only the control information
000280* RSVT01 needs back to decide manifest-versus-exception
000290* routing.
000300*
000400*    AMENDMENT HISTORY
000410*
000420*    DATE       INIT  TICKET     DESCRIPTION
000430*    09/02/87   RWK   RSV-0008   ORIGINAL COPY BOOK
000440*    04/03/93   DKP   RSV-0203   ADDED CT-REQ-AMEND
000441*    06/14/94   DKP   RSV-0218   ADDED FOUND SWITCHES AND
000442*                                CT-HOLD-ACTION -- RSVT02 NOW
000443*                                DOES NO FILE I-O OF ITS OWN
000450*
000700     05  RSV-CTRAN-AREA.
000800*
000900*    CT-VERSION is checked by RSVT02 the way the CRUD engine
001000*    checks CA-CRUD-CORRECT-VERSION -- it catches a driver and
001100*    engine that were not assembled and link-edited together.
001200*
001300         10  CT-VERSION              PIC X(02) VALUE 'V1'.
001400             88  CT-CORRECT-VERSION  VALUE 'V1'.
001500*
001600         10  CT-REQUEST-CODE         PIC X(01).
001700             88  CT-REQ-ADD          VALUE 'A'.
001800             88  CT-REQ-CANCEL       VALUE 'C'.
001900             88  CT-REQ-AMEND        VALUE 'M'.
002000*
002100         10  CT-RESULT-CODE          PIC X(01).
002200             88  CT-RESULT-ACCEPTED  VALUE 'Y'.
002300             88  CT-RESULT-REJECTED  VALUE 'N'.
002400*
002500         10  CT-REASON-CODE          PIC X(02) VALUE SPACES.
002510*
002520*    RSV-0218 -- since RSVT02 no longer touches FLTMAST or
002530*    SEATHOLD itself, RSVT01 tells it here whether its own
002540*    READ of each file found a record, and RSVT02 tells RSVT01
002550*    back what to do about SEATHOLD once the rules have run.
002560*
002570         10  CT-FLIGHT-FOUND-SW      PIC X(01).
002580             88  CT-FLIGHT-FOUND     VALUE 'Y'.
002590             88  CT-FLIGHT-NOT-FOUND VALUE 'N'.
002600*
002610         10  CT-HOLD-FOUND-SW        PIC X(01).
002620             88  CT-HOLD-FOUND       VALUE 'Y'.
002630             88  CT-HOLD-NOT-FOUND   VALUE 'N'.
002640*
002650         10  CT-HOLD-ACTION          PIC X(01).
002660             88  CT-HOLD-ACTION-WRITE    VALUE 'W'.
002670             88  CT-HOLD-ACTION-REWRITE  VALUE 'R'.
002680             88  CT-HOLD-ACTION-DELETE   VALUE 'D'.
002690             88  CT-HOLD-ACTION-NONE     VALUE 'N'.
002695*
002696*    Net change posted to FM-CABIN-REVENUE by this transaction
002697*    -- positive for an add or the net of an amend, negative
002698*    for a cancel's refund -- so RSVT01 can accumulate the run
002699*    total for the manifest summary line without re-deriving
002700*    it from SH-FARE-POSTED itself.
002701*
002702         10  CT-FARE-DELTA           PIC S9(7)V99 VALUE ZERO.
002703*
002710*    CT-CICS-FUNCTION is vestigial -- carried over from the
002800*    commarea layout this copy book replaced so that a reject
002900*    logged to the job log could still be cross-checked against
003000*    the old online interface's EIBFN value during the 1993
003100*    cut-over. RSV-0203 left it in rather than renumber every
003200*    field below it.
003300*
003400         10  CT-CICS-FUNCTION        PIC 9(04) COMP VALUE ZERO.
003500         10  CT-CICS-FUNCTION-X REDEFINES CT-CICS-FUNCTION
003600                                     PIC X(02).
003700*
003800         10  FILLER                  PIC X(07) VALUE SPACES.
