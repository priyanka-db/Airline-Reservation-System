000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      rsvwrtot.cpy                                            *
000131*      (C) Copyright 1987. Reservation Accounting Unit.        *
000132*                                                              *
000133* Element of the Passenger Revenue Batch Posting suite.        *
000194*               @BANNER_END@                                   *
000195*                                                              *
000196*--------------------------------------------------------------*
000197*
000210* Run totals, passed from the driver (RSVT01) to the report
000220* writer (RSVT03) on the FINISH call so the manifest summary
000230* line and exception trailer need not be recomputed from the
000240* files after the fact.
000300*
000400*    AMENDMENT HISTORY
000410*
000420*    DATE       INIT  TICKET     DESCRIPTION
000430*    06/14/94   DKP   RSV-0218   ORIGINAL COPY BOOK
000440*
000700     05  WS-RUN-TOTALS-AREA.
000800         10  WS-RT-RUN-DATE            PIC 9(08).
000900         10  WS-RT-RUN-NUMBER          PIC 9(04) COMP.
001000         10  WS-RT-TRANS-ACCEPTED      PIC 9(07) COMP.
001100         10  WS-RT-TRANS-REJECTED      PIC 9(07) COMP.
001200         10  WS-RT-TOTAL-REVENUE       PIC S9(9)V99.
001300         10  FILLER                    PIC X(08) VALUE SPACES.
