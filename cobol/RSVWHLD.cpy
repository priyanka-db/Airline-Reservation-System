000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      rsvwhld.cpy                                             *
000131*      (C) Copyright 1987. Reservation Accounting Unit.        *
000132*                                                              *
000133* Element of the Passenger Revenue Batch Posting suite.        *
000194*               @BANNER_END@                                   *
000195*                                                              *
000196*--------------------------------------------------------------*
000197*
000210* The description of the seat-hold ledger record is placed in
000220* a copy book, as a matter of convenience, following the same
000230* pattern the account suite uses for its logical "in use" lock
000240* record. Unlike that lock, this one is not released at the
000250* end of a task -- it is a durable ledger row that lives from
000260* the ADD that created it until the CANCEL that removes it, so
000270* a posting run that abends mid-file can be restarted without
000280* losing track of which seats are already held.
000300*
000400*    AMENDMENT HISTORY
000410*
000420*    DATE       INIT  TICKET     DESCRIPTION
000430*    09/02/87   RWK   RSV-0006   ORIGINAL COPY BOOK
000440*    04/03/93   DKP   RSV-0203   ADDED SH-FARE-POSTED
000450*    01/18/99   SJH   RSV-Y2K1  Y2K -- HOLD DATE NOW CCYYMMDD    000450RSVY2K1
000460*
000700     05  WS-HOLD-REC.
000800*
000900*    The flight and the PNR together are the Primary Record
001000*    Identifier -- a PNR can hold seats on more than one
001100*    flight, and a flight can of course have many PNRs.
001200*
001300         10  SH-HOLD-KEY.
001400             15  SH-FLIGHT-NUMBER    PIC X(05).
001500             15  SH-DEPART-DATE      PIC 9(08).
001600             15  SH-PNR              PIC X(06).
001700*
001800         10  SH-CABIN-CODE           PIC X(01).
001900         10  SH-SEAT-COUNT           PIC 9(01).
002000*
002100*    The fare actually posted to FM-CABIN-REVENUE for this
002200*    hold, at the surcharge band in force when it was posted.
002300*    RSV-0203 added this field so a later CANCEL or AMEND can
002400*    reverse exactly what was posted rather than recomputing a
002500*    fare that may no longer match the band the flight was in
002600*    when the seat was first sold.
002700*
002800         10  SH-FARE-POSTED          PIC S9(7)V99.
002900*
003000*    The hold is timestamped from the run date and run number
003100*    of the Apply run that created or last touched it -- the
003200*    batch equivalent of the EIBDATE/EIBTIME stamp the online
003300*    lock record uses.
003400*
003500         10  SH-HOLD-DATE            PIC 9(08).
003600         10  SH-HOLD-RUN             PIC 9(04) COMP.
003700*
003800         10  SH-HOLD-DATE-PARTS REDEFINES SH-HOLD-DATE.
003900             15  SH-HOLD-CCYY        PIC 9(04).
004000             15  SH-HOLD-MM          PIC 9(02).
004100             15  SH-HOLD-DD          PIC 9(02).
004200*
004300         10  FILLER                  PIC X(09) VALUE SPACES.
