000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      rsvwerrh.cpy                                            *
000131*      (C) Copyright 1987. Reservation Accounting Unit.        *
000132*                                                              *
000133* Element of the Passenger Revenue Batch Posting suite.        *
000194*               @BANNER_END@                                   *
000195*                                                              *
000196*--------------------------------------------------------------*
000197*
000210* Working storage layout of the data a rejected transaction
000220* carries forward to the exception report. The interface is
000230* kept in one copy book, the way the account suite keeps its
000240* error-handler interface in one copy book, so that RSVT02
000250* (which decides a transaction is bad) and RSVT03 (which
000260* prints it) always agree on the shape of a reject.
000300*
000400*    AMENDMENT HISTORY
000410*
000420*    DATE       INIT  TICKET     DESCRIPTION
000430*    09/02/87   RWK   RSV-0007   ORIGINAL COPY BOOK
000440*    11/29/90   DKP   RSV-0140   REASON TEXT WIDENED TO 30 BYTES
000450*
000700     05  WS-ERRH-INTERFACE.
000800         10  WS-ERRH-PNR             PIC X(06).
000900         10  WS-ERRH-FLIGHT-NUMBER   PIC X(05).
001000         10  WS-ERRH-DEPART-DATE     PIC 9(08).
001100         10  WS-ERRH-TRAN-CODE       PIC X(01).
001200         10  WS-ERRH-REASON-CODE     PIC X(02).
001300         10  WS-ERRH-REASON-TEXT     PIC X(30).
001400*
001500*    WS-ERRH-REASON-NUMERIC lets a future summary-by-reason
001600*    extract total up rejects without a table lookup on the
001700*    two-character code; the posting engine does not use it
001800*    today, but the field has carried the idea since RSV-0007
001900*    on the theory that the next programmer will thank RWK.
002000*
002100         10  WS-ERRH-REASON-NUMERIC  PIC 9(02) COMP.
002200*
002300         10  FILLER                  PIC X(08) VALUE SPACES.
